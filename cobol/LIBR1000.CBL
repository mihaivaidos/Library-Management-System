000100*****************************************************************
000200* Title..........: LIBR1000 - Library Catalog Maintenance
000300* Programmer.....: E. HOLLOWAY
000400* Date...........: 03/14/89
000500* Program Desc...: Applies ADD/UPDATE/DELETE catalog
000600*                  transactions against the book, author,
000700*                  publisher, category, member and staff
000800*                  master files, assigning the next
000900*                  sequential ID to every new record, and
001000*                  writes the refreshed master files.
001100* File Desc......: CATTRAN drives BOOKOLD/AUTHOLD/PUBLOLD/
001200*                  CATGOLD/MEMBOLD/STAFOLD into BOOKNEW/
001300*                  AUTHNEW/PUBLNEW/CATGNEW/MEMBNEW/STAFNEW.
001400*                  Rejected transactions go to CATERR.
001500*****************************************************************
001600*
001700* CHANGE LOG
001800*   03/14/89 EH  ORIGINAL PROGRAM WRITTEN - REQ CAT-0142
001900*   09/02/89 EH  ADDED ADD-BOOK-TO-CATEGORY TRANSACTION TYPE
002000*   01/22/90 RMT ADD STAFF-POSITION FIELD PER REQ CAT-0201
002100*   07/11/90 RMT CORRECTED NEXT-ID SEED WHEN MASTER EMPTY
002200*   11/30/91 CAB REWORKED UPDATE-BOOK TO SKIP BLANK FIELDS
002300*   04/08/92 CAB ADDED CATALOG-ERROR-FILE FOR REJECTS
002400*   02/19/93 EH  WIDENED PERSON-EMAIL TO X(40) PER REQ 93-07
002500*   10/05/94 RMT TABLE SIZES RAISED TO 500 ENTRIES EACH
002600*   06/27/95 CAB DELETE-BOOK NOW COMPRESSES BOOK TABLE
002700*   03/11/96 EH  CORRECTED CATEGORY LOOKUP ON BKCT ACTION
002800*   08/19/97 RMT CLEANED UP FILE STATUS CHECKS ON NEW MASTERS
002900*   12/02/98 CAB Y2K - CONFIRMED ALL KEYS NUMERIC, NO DATES
003000*   05/14/99 CAB Y2K SIGN-OFF - NO DATE FIELDS IN THIS PROGRAM
003100*   09/23/01 RMT ADDED BKCT ENTITY CODE TO ERROR-CODE TABLE
003200*   02/06/03 EH  RAISED STAFF TABLE TO 500 TO MATCH OTHERS
003210*   05/19/04 EH  CATERR RUNAWAY GUARD + STARTUP MSG - CAT-0217    CAT0217 
003300*
003400       IDENTIFICATION DIVISION.
003500       PROGRAM-ID.  LIBR1000.
003600       AUTHOR.  E. HOLLOWAY.
003700       INSTALLATION.  MIDSTATE FREE LIBRARY - DATA PROCESSING.
003800       DATE-WRITTEN.  03/14/89.
003900       DATE-COMPILED.
004000       SECURITY.  COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
004100*
004200       ENVIRONMENT DIVISION.
004300       CONFIGURATION SECTION.
004400       SPECIAL-NAMES.
004500           C01 IS TOP-OF-FORM
004600           CLASS NUMERIC-ID IS "0" THRU "9"
004700           UPSI-0 ON STATUS IS RERUN-MODE.
004800       INPUT-OUTPUT SECTION.
004900       FILE-CONTROL.
005000           SELECT CATALOG-TRANSACTION-FILE ASSIGN TO CATTRAN.
005100           SELECT BOOK-OLD-MASTER ASSIGN TO BOOKOLD.
005200           SELECT BOOK-NEW-MASTER ASSIGN TO BOOKNEW
005300                   FILE STATUS IS WS-BOOKNEW-STATUS.
005400           SELECT AUTHOR-OLD-MASTER ASSIGN TO AUTHOLD.
005500           SELECT AUTHOR-NEW-MASTER ASSIGN TO AUTHNEW
005600                   FILE STATUS IS WS-AUTHNEW-STATUS.
005700           SELECT PUBLISHER-OLD-MASTER ASSIGN TO PUBLOLD.
005800           SELECT PUBLISHER-NEW-MASTER ASSIGN TO PUBLNEW
005900                   FILE STATUS IS WS-PUBLNEW-STATUS.
006000           SELECT CATEGORY-OLD-MASTER ASSIGN TO CATGOLD.
006100           SELECT CATEGORY-NEW-MASTER ASSIGN TO CATGNEW
006200                   FILE STATUS IS WS-CATGNEW-STATUS.
006300           SELECT MEMBER-OLD-MASTER ASSIGN TO MEMBOLD.
006400           SELECT MEMBER-NEW-MASTER ASSIGN TO MEMBNEW
006500                   FILE STATUS IS WS-MEMBNEW-STATUS.
006600           SELECT STAFF-OLD-MASTER ASSIGN TO STAFOLD.
006700           SELECT STAFF-NEW-MASTER ASSIGN TO STAFNEW
006800                   FILE STATUS IS WS-STAFNEW-STATUS.
006900           SELECT CATALOG-ERROR-FILE ASSIGN TO CATERR
007000                   FILE STATUS IS WS-CATERR-STATUS.
007100*
007200       DATA DIVISION.
007300       FILE SECTION.
007400*
007500       FD  CATALOG-TRANSACTION-FILE.
007600*
007700       01  CATALOG-TRANSACTION-RECORD.
007800           05  CT-ENTITY-CODE              PIC X(4).
007900               88  CT-ENTITY-BOOK               VALUE "BOOK".
008000               88  CT-ENTITY-AUTHOR             VALUE "AUTH".
008100               88  CT-ENTITY-PUBLISHER          VALUE "PUBL".
008200               88  CT-ENTITY-CATEGORY           VALUE "CATG".
008300               88  CT-ENTITY-MEMBER             VALUE "MEMB".
008400               88  CT-ENTITY-STAFF              VALUE "STAF".
008500               88  CT-ENTITY-BOOK-TO-CATEGORY   VALUE "BKCT".
008600           05  CT-ACTION-CODE              PIC X(1).
008700               88  CT-ADD-ACTION                VALUE "A".
008800               88  CT-UPDATE-ACTION              VALUE "U".
008900               88  CT-DELETE-ACTION              VALUE "D".
009000           05  CT-KEY-ID                   PIC 9(5).
009100           05  CT-DATA-AREA                PIC X(120).
009200           05  FILLER                      PIC X(10).
009300*
009400       FD  BOOK-OLD-MASTER.
009500*
009600       01  BOOK-OLD-RECORD.
009700           05  BKO-BOOK-ID                 PIC 9(5).
009800           05  BKO-BOOK-NAME                PIC X(40).
009900           05  BKO-AUTHOR-ID                PIC 9(5).
010000           05  BKO-CATEGORY-ID               PIC 9(5).
010100           05  BKO-PUBLISHER-ID              PIC 9(5).
010200           05  BKO-AVAILABLE-FLAG            PIC X(1).
010300           05  BKO-COPIES-AVAILABLE          PIC 9(3).
010400           05  FILLER                       PIC X(6).
010500*
010600       FD  BOOK-NEW-MASTER.
010700*
010800       01  BOOK-NEW-RECORD.
010900           05  BKN-BOOK-ID                  PIC 9(5).
011000           05  BKN-BOOK-NAME                PIC X(40).
011100           05  BKN-AUTHOR-ID                PIC 9(5).
011200           05  BKN-CATEGORY-ID               PIC 9(5).
011300           05  BKN-PUBLISHER-ID              PIC 9(5).
011400           05  BKN-AVAILABLE-FLAG            PIC X(1).
011500           05  BKN-COPIES-AVAILABLE          PIC 9(3).
011600           05  FILLER                       PIC X(6).
011700*
011800       FD  AUTHOR-OLD-MASTER.
011900*
012000       01  AUTHOR-OLD-RECORD.
012100           05  AUO-PERSON-ID                PIC 9(5).
012200           05  AUO-PERSON-NAME               PIC X(40).
012300           05  AUO-PERSON-EMAIL              PIC X(40).
012400           05  AUO-PERSON-PHONE              PIC X(15).
012500           05  FILLER                       PIC X(10).
012600*
012700       FD  AUTHOR-NEW-MASTER.
012800*
012900       01  AUTHOR-NEW-RECORD.
013000           05  AUN-PERSON-ID                PIC 9(5).
013100           05  AUN-PERSON-NAME               PIC X(40).
013200           05  AUN-PERSON-EMAIL              PIC X(40).
013300           05  AUN-PERSON-PHONE              PIC X(15).
013400           05  FILLER                       PIC X(10).
013500*
013600       FD  PUBLISHER-OLD-MASTER.
013700*
013800       01  PUBLISHER-OLD-RECORD.
013900           05  PBO-PERSON-ID                PIC 9(5).
014000           05  PBO-PERSON-NAME               PIC X(40).
014100           05  PBO-PERSON-EMAIL              PIC X(40).
014200           05  PBO-PERSON-PHONE              PIC X(15).
014300           05  FILLER                       PIC X(10).
014400*
014500       FD  PUBLISHER-NEW-MASTER.
014600*
014700       01  PUBLISHER-NEW-RECORD.
014800           05  PBN-PERSON-ID                PIC 9(5).
014900           05  PBN-PERSON-NAME               PIC X(40).
015000           05  PBN-PERSON-EMAIL              PIC X(40).
015100           05  PBN-PERSON-PHONE              PIC X(15).
015200           05  FILLER                       PIC X(10).
015300*
015400       FD  CATEGORY-OLD-MASTER.
015500*
015600       01  CATEGORY-OLD-RECORD.
015700           05  CGO-CATEGORY-ID               PIC 9(5).
015800           05  CGO-CATEGORY-NAME             PIC X(30).
015900           05  CGO-CATEGORY-DESCRIPTION       PIC X(60).
016000           05  FILLER                       PIC X(10).
016100*
016200       FD  CATEGORY-NEW-MASTER.
016300*
016400       01  CATEGORY-NEW-RECORD.
016500           05  CGN-CATEGORY-ID               PIC 9(5).
016600           05  CGN-CATEGORY-NAME             PIC X(30).
016700           05  CGN-CATEGORY-DESCRIPTION       PIC X(60).
016800           05  FILLER                       PIC X(10).
016900*
017000       FD  MEMBER-OLD-MASTER.
017100*
017200       01  MEMBER-OLD-RECORD.
017300           05  MBO-PERSON-ID                PIC 9(5).
017400           05  MBO-PERSON-NAME               PIC X(40).
017500           05  MBO-PERSON-EMAIL              PIC X(40).
017600           05  MBO-PERSON-PHONE              PIC X(15).
017700           05  FILLER                       PIC X(10).
017800*
017900       FD  MEMBER-NEW-MASTER.
018000*
018100       01  MEMBER-NEW-RECORD.
018200           05  MBN-PERSON-ID                PIC 9(5).
018300           05  MBN-PERSON-NAME               PIC X(40).
018400           05  MBN-PERSON-EMAIL              PIC X(40).
018500           05  MBN-PERSON-PHONE              PIC X(15).
018600           05  FILLER                       PIC X(10).
018700*
018800       FD  STAFF-OLD-MASTER.
018900*
019000       01  STAFF-OLD-RECORD.
019100           05  SFO-STAFF-ID                 PIC 9(5).
019200           05  SFO-STAFF-NAME                PIC X(40).
019300           05  SFO-STAFF-EMAIL               PIC X(40).
019400           05  SFO-STAFF-PHONE               PIC X(15).
019500           05  SFO-STAFF-POSITION            PIC X(25).
019600           05  FILLER                       PIC X(10).
019700*
019800       FD  STAFF-NEW-MASTER.
019900*
020000       01  STAFF-NEW-RECORD.
020100           05  SFN-STAFF-ID                 PIC 9(5).
020200           05  SFN-STAFF-NAME                PIC X(40).
020300           05  SFN-STAFF-EMAIL               PIC X(40).
020400           05  SFN-STAFF-PHONE               PIC X(15).
020500           05  SFN-STAFF-POSITION            PIC X(25).
020600           05  FILLER                       PIC X(10).
020700*
020800       FD  CATALOG-ERROR-FILE.
020900*
021000       01  CATALOG-ERROR-RECORD.
021100           05  CE-ENTITY-CODE               PIC X(4).
021200           05  CE-ACTION-CODE               PIC X(1).
021300           05  CE-KEY-ID                    PIC 9(5).
021400           05  CE-REASON                    PIC X(30).
021500           05  FILLER                       PIC X(92).
021600*
021700       WORKING-STORAGE SECTION.
021710*
021720       77  WS-PGM-VERSION               PIC X(6) VALUE "V3.02.".  CAT0217 
021730       77  WS-MAX-REJECT-LINES          PIC 9(5) COMP VALUE 99999.CAT0217 
021800*
021900       01  SWITCHES.
022000           05  CT-EOF-SWITCH                PIC X   VALUE "N".
022100               88  CT-EOF                       VALUE "Y".
022200           05  BOOK-FOUND-SWITCH            PIC X   VALUE "N".
022300               88  BOOK-FOUND                   VALUE "Y".
022400           05  CATEGORY-FOUND-SWITCH        PIC X   VALUE "N".
022500               88  CATEGORY-FOUND                VALUE "Y".
022600*
022700       01  FILE-STATUS-FIELDS.
022800           05  WS-BOOKNEW-STATUS            PIC XX.
022900               88  BOOKNEW-SUCCESSFUL            VALUE "00".
023000           05  WS-AUTHNEW-STATUS            PIC XX.
023100               88  AUTHNEW-SUCCESSFUL            VALUE "00".
023200           05  WS-PUBLNEW-STATUS            PIC XX.
023300               88  PUBLNEW-SUCCESSFUL            VALUE "00".
023400           05  WS-CATGNEW-STATUS            PIC XX.
023500               88  CATGNEW-SUCCESSFUL            VALUE "00".
023600           05  WS-MEMBNEW-STATUS            PIC XX.
023700               88  MEMBNEW-SUCCESSFUL            VALUE "00".
023800           05  WS-STAFNEW-STATUS            PIC XX.
023900               88  STAFNEW-SUCCESSFUL            VALUE "00".
024000           05  WS-CATERR-STATUS             PIC XX.
024100               88  CATERR-SUCCESSFUL             VALUE "00".
024200*
024300* RUN-SCOPED NEXT-ID COUNTERS - SEEDED AT 9, PREINCREMENTED
024400* TO 10 ON FIRST ASSIGNMENT UNLESS A MASTER FILE CARRIES A
024500* HIGHER HIGH-WATER MARK.
024600*
024700       01  NEXT-ID-COUNTERS.
024800           05 BK-NEXT-ID PIC 9(5) COMP VALUE 9.
024900           05 AU-NEXT-ID PIC 9(5) COMP VALUE 9.
025000           05 PB-NEXT-ID PIC 9(5) COMP VALUE 9.
025100           05 CG-NEXT-ID PIC 9(5) COMP VALUE 9.
025200           05 MB-NEXT-ID PIC 9(5) COMP VALUE 9.
025300           05 SF-NEXT-ID PIC 9(5) COMP VALUE 9.
025400*
025500       01  CATALOG-ERROR-REASON            PIC X(30).
025600*
025700       01  LOOP-COUNTERS.
025800           05  WS-SHIFT-SUB                 PIC 9(5) COMP.
025900           05  WS-FOUND-SUB                 PIC 9(5) COMP.
026000           05  WS-CATEGORY-SUB               PIC 9(5) COMP.
026100           05 WS-REJECT-COUNT PIC 9(5) COMP VALUE ZERO.
026200*
026300* GENERIC CATALOG TRANSACTION DATA AREA, TYPED BY ENTITY
026400* CODE
026500*
026600       01  CT-DATA-VIEWS.
026700           05  CT-BOOK-VIEW.
026800               10  CTB-NAME                 PIC X(40).
026900               10  CTB-AUTHOR-ID              PIC 9(5).
027000               10  CTB-CATEGORY-ID            PIC 9(5).
027100               10  CTB-PUBLISHER-ID           PIC 9(5).
027200               10  CTB-AVAIL-FLAG             PIC X(1).
027300               10  CTB-COPIES                PIC 9(3).
027400               10  FILLER                    PIC X(61).
027500           05  CT-PERSON-VIEW REDEFINES CT-BOOK-VIEW.
027600               10  CTP-NAME                 PIC X(40).
027700               10  CTP-EMAIL                PIC X(40).
027800               10  CTP-PHONE                PIC X(15).
027900               10  FILLER                    PIC X(25).
028000           05  CT-CATEGORY-VIEW REDEFINES CT-BOOK-VIEW.
028100               10  CTC-NAME                 PIC X(30).
028200               10  CTC-DESCRIPTION          PIC X(60).
028300               10  FILLER                    PIC X(30).
028400           05  CT-STAFF-VIEW REDEFINES CT-BOOK-VIEW.
028500               10  CTS-NAME                 PIC X(40).
028600               10  CTS-EMAIL                PIC X(40).
028700               10  CTS-PHONE                PIC X(15).
028800               10  CTS-POSITION              PIC X(25).
028900*
029000       01  BOOK-TABLE-AREA.
029100           05 BK-TABLE-COUNT PIC 9(5) COMP VALUE ZERO.
029200           05  BK-TABLE-ENTRY OCCURS 1 TO 500 TIMES
029300                   DEPENDING ON BK-TABLE-COUNT
029400                   ASCENDING KEY IS BKT-BOOK-ID
029500                   INDEXED BY BKT-IDX.
029600               10  BKT-BOOK-ID               PIC 9(5).
029700               10  BKT-BOOK-NAME              PIC X(40).
029800               10  BKT-AUTHOR-ID              PIC 9(5).
029900               10  BKT-CATEGORY-ID            PIC 9(5).
030000               10  BKT-PUBLISHER-ID           PIC 9(5).
030100               10  BKT-AVAILABLE-FLAG         PIC X(1).
030200               10  BKT-COPIES-AVAILABLE       PIC 9(3).
030300*
030400       01  AUTHOR-TABLE-AREA.
030500           05 AU-TABLE-COUNT PIC 9(5) COMP VALUE ZERO.
030600           05  AU-TABLE-ENTRY OCCURS 1 TO 500 TIMES
030700                   DEPENDING ON AU-TABLE-COUNT
030800                   ASCENDING KEY IS AUT-PERSON-ID
030900                   INDEXED BY AUT-IDX.
031000               10  AUT-PERSON-ID              PIC 9(5).
031100               10  AUT-PERSON-NAME            PIC X(40).
031200               10  AUT-PERSON-EMAIL           PIC X(40).
031300               10  AUT-PERSON-PHONE           PIC X(15).
031400*
031500       01  PUBLISHER-TABLE-AREA.
031600           05 PB-TABLE-COUNT PIC 9(5) COMP VALUE ZERO.
031700           05  PB-TABLE-ENTRY OCCURS 1 TO 500 TIMES
031800                   DEPENDING ON PB-TABLE-COUNT
031900                   ASCENDING KEY IS PBT-PERSON-ID
032000                   INDEXED BY PBT-IDX.
032100               10  PBT-PERSON-ID              PIC 9(5).
032200               10  PBT-PERSON-NAME            PIC X(40).
032300               10  PBT-PERSON-EMAIL           PIC X(40).
032400               10  PBT-PERSON-PHONE           PIC X(15).
032500*
032600       01  CATEGORY-TABLE-AREA.
032700           05 CG-TABLE-COUNT PIC 9(5) COMP VALUE ZERO.
032800           05  CG-TABLE-ENTRY OCCURS 1 TO 500 TIMES
032900                   DEPENDING ON CG-TABLE-COUNT
033000                   ASCENDING KEY IS CGT-CATEGORY-ID
033100                   INDEXED BY CGT-IDX.
033200               10  CGT-CATEGORY-ID            PIC 9(5).
033300               10  CGT-CATEGORY-NAME          PIC X(30).
033400               10  CGT-CATEGORY-DESCRIPTION    PIC X(60).
033500*
033600       01  MEMBER-TABLE-AREA.
033700           05 MB-TABLE-COUNT PIC 9(5) COMP VALUE ZERO.
033800           05  MB-TABLE-ENTRY OCCURS 1 TO 500 TIMES
033900                   DEPENDING ON MB-TABLE-COUNT
034000                   ASCENDING KEY IS MBT-PERSON-ID
034100                   INDEXED BY MBT-IDX.
034200               10  MBT-PERSON-ID              PIC 9(5).
034300               10  MBT-PERSON-NAME            PIC X(40).
034400               10  MBT-PERSON-EMAIL           PIC X(40).
034500               10  MBT-PERSON-PHONE           PIC X(15).
034600*
034700       01  STAFF-TABLE-AREA.
034800           05 SF-TABLE-COUNT PIC 9(5) COMP VALUE ZERO.
034900           05  SF-TABLE-ENTRY OCCURS 1 TO 500 TIMES
035000                   DEPENDING ON SF-TABLE-COUNT
035100                   ASCENDING KEY IS SFT-STAFF-ID
035200                   INDEXED BY SFT-IDX.
035300               10  SFT-STAFF-ID               PIC 9(5).
035400               10  SFT-STAFF-NAME             PIC X(40).
035500               10  SFT-STAFF-EMAIL            PIC X(40).
035600               10  SFT-STAFF-PHONE            PIC X(15).
035700               10  SFT-STAFF-POSITION         PIC X(25).
035800*
035900       PROCEDURE DIVISION.
036000*
036100***********************************************************
036200* MAIN LINE. OPENS ALL OLD/NEW MASTER PAIRS AND THE
036300* TRANSACTION
036400* AND ERROR FILES, LOADS EACH MASTER INTO ITS WORKING
036500* TABLE,
036600* APPLIES EVERY CATALOG TRANSACTION, THEN WRITES THE
036700* REFRESHED
036800* MASTERS AND STOPS.
036900***********************************************************
037000       000-MAINTAIN-CATALOG-FILES.
037100*
037110           DISPLAY "LIBR1000 STARTING - VERSION " WS-PGM-VERSION. CAT0217 
037200           OPEN INPUT  CATALOG-TRANSACTION-FILE
037300                       BOOK-OLD-MASTER
037400                       AUTHOR-OLD-MASTER
037500                       PUBLISHER-OLD-MASTER
037600                       CATEGORY-OLD-MASTER
037700                       MEMBER-OLD-MASTER
037800                       STAFF-OLD-MASTER
037900                OUTPUT BOOK-NEW-MASTER
038000                       AUTHOR-NEW-MASTER
038100                       PUBLISHER-NEW-MASTER
038200                       CATEGORY-NEW-MASTER
038300                       MEMBER-NEW-MASTER
038400                       STAFF-NEW-MASTER
038500                       CATALOG-ERROR-FILE.
038600           PERFORM 100-LOAD-BOOK-TABLE.
038700           PERFORM 110-LOAD-AUTHOR-TABLE.
038800           PERFORM 120-LOAD-PUBLISHER-TABLE.
038900           PERFORM 130-LOAD-CATEGORY-TABLE.
039000           PERFORM 140-LOAD-MEMBER-TABLE.
039100           PERFORM 150-LOAD-STAFF-TABLE.
039200           PERFORM 300-MAINTAIN-CATALOG-RECORD
039300               UNTIL CT-EOF.
039400           PERFORM 900-WRITE-BOOK-MASTER.
039500           PERFORM 910-WRITE-AUTHOR-MASTER.
039600           PERFORM 920-WRITE-PUBLISHER-MASTER.
039700           PERFORM 930-WRITE-CATEGORY-MASTER.
039800           PERFORM 940-WRITE-MEMBER-MASTER.
039900           PERFORM 950-WRITE-STAFF-MASTER.
040000           CLOSE CATALOG-TRANSACTION-FILE
040100                 BOOK-OLD-MASTER    BOOK-NEW-MASTER
040200                 AUTHOR-OLD-MASTER  AUTHOR-NEW-MASTER
040300                 PUBLISHER-OLD-MASTER PUBLISHER-NEW-MASTER
040400                 CATEGORY-OLD-MASTER  CATEGORY-NEW-MASTER
040500                 MEMBER-OLD-MASTER  MEMBER-NEW-MASTER
040600                 STAFF-OLD-MASTER   STAFF-NEW-MASTER
040700                 CATALOG-ERROR-FILE.
040800           STOP RUN.
040900*
041000***********************************************************
041100* LOADS THE BOOK OLD MASTER INTO BK-TABLE-ENTRY IN KEY
041200* ORDER AND
041300* RAISES BK-NEXT-ID TO ONE PAST THE HIGHEST BOOK-ID ON
041400* FILE.
041500***********************************************************
041600       100-LOAD-BOOK-TABLE.
041700*
041800           PERFORM 101-READ-BOOK-OLD-RECORD.
041900           PERFORM 102-ADD-BOOK-TABLE-ENTRY
042000               UNTIL BKO-BOOK-ID = ZERO.
042100*
042200       101-READ-BOOK-OLD-RECORD.
042300*
042400           READ BOOK-OLD-MASTER
042500               AT END
042600                   MOVE ZERO TO BKO-BOOK-ID.
042700*
042800       102-ADD-BOOK-TABLE-ENTRY.
042900*
043000           ADD 1 TO BK-TABLE-COUNT.
043100           MOVE BKO-BOOK-ID TO BKT-BOOK-ID (BK-TABLE-COUNT).
043200           MOVE BKO-BOOK-NAME TO BKT-BOOK-NAME (BK-TABLE-COUNT).
043300           MOVE BKO-AUTHOR-ID TO BKT-AUTHOR-ID (BK-TABLE-COUNT).
043400           MOVE BKO-CATEGORY-ID
043500               TO BKT-CATEGORY-ID (BK-TABLE-COUNT).
043600           MOVE BKO-PUBLISHER-ID
043700               TO BKT-PUBLISHER-ID (BK-TABLE-COUNT).
043800           MOVE BKO-AVAILABLE-FLAG
043900               TO BKT-AVAILABLE-FLAG (BK-TABLE-COUNT).
044000           MOVE BKO-COPIES-AVAILABLE
044100               TO BKT-COPIES-AVAILABLE (BK-TABLE-COUNT).
044200           IF BKO-BOOK-ID IS GREATER THAN BK-NEXT-ID
044300               MOVE BKO-BOOK-ID TO BK-NEXT-ID.
044400           PERFORM 101-READ-BOOK-OLD-RECORD.
044500*
044600***********************************************************
044700* LOADS THE AUTHOR OLD MASTER INTO AU-TABLE-ENTRY AND
044800* RAISES
044900* AU-NEXT-ID TO ONE PAST THE HIGHEST PERSON-ID ON FILE.
045000***********************************************************
045100       110-LOAD-AUTHOR-TABLE.
045200*
045300           PERFORM 111-READ-AUTHOR-OLD-RECORD.
045400           PERFORM 112-ADD-AUTHOR-TABLE-ENTRY
045500               UNTIL AUO-PERSON-ID = ZERO.
045600*
045700       111-READ-AUTHOR-OLD-RECORD.
045800*
045900           READ AUTHOR-OLD-MASTER
046000               AT END
046100                   MOVE ZERO TO AUO-PERSON-ID.
046200*
046300       112-ADD-AUTHOR-TABLE-ENTRY.
046400*
046500           ADD 1 TO AU-TABLE-COUNT.
046600           MOVE AUO-PERSON-ID TO AUT-PERSON-ID (AU-TABLE-COUNT).
046700           MOVE AUO-PERSON-NAME
046800               TO AUT-PERSON-NAME (AU-TABLE-COUNT).
046900           MOVE AUO-PERSON-EMAIL
047000               TO AUT-PERSON-EMAIL (AU-TABLE-COUNT).
047100           MOVE AUO-PERSON-PHONE
047200               TO AUT-PERSON-PHONE (AU-TABLE-COUNT).
047300           IF AUO-PERSON-ID IS GREATER THAN AU-NEXT-ID
047400               MOVE AUO-PERSON-ID TO AU-NEXT-ID.
047500           PERFORM 111-READ-AUTHOR-OLD-RECORD.
047600*
047700***********************************************************
047800* LOADS THE PUBLISHER OLD MASTER INTO PB-TABLE-ENTRY AND
047900* RAISES
048000* PB-NEXT-ID TO ONE PAST THE HIGHEST PERSON-ID ON FILE.
048100***********************************************************
048200       120-LOAD-PUBLISHER-TABLE.
048300*
048400           PERFORM 121-READ-PUBLISHER-OLD-RECORD.
048500           PERFORM 122-ADD-PUBLISHER-TABLE-ENTRY
048600               UNTIL PBO-PERSON-ID = ZERO.
048700*
048800       121-READ-PUBLISHER-OLD-RECORD.
048900*
049000           READ PUBLISHER-OLD-MASTER
049100               AT END
049200                   MOVE ZERO TO PBO-PERSON-ID.
049300*
049400       122-ADD-PUBLISHER-TABLE-ENTRY.
049500*
049600           ADD 1 TO PB-TABLE-COUNT.
049700           MOVE PBO-PERSON-ID TO PBT-PERSON-ID (PB-TABLE-COUNT).
049800           MOVE PBO-PERSON-NAME
049900               TO PBT-PERSON-NAME (PB-TABLE-COUNT).
050000           MOVE PBO-PERSON-EMAIL
050100               TO PBT-PERSON-EMAIL (PB-TABLE-COUNT).
050200           MOVE PBO-PERSON-PHONE
050300               TO PBT-PERSON-PHONE (PB-TABLE-COUNT).
050400           IF PBO-PERSON-ID IS GREATER THAN PB-NEXT-ID
050500               MOVE PBO-PERSON-ID TO PB-NEXT-ID.
050600           PERFORM 121-READ-PUBLISHER-OLD-RECORD.
050700*
050800***********************************************************
050900* LOADS THE CATEGORY OLD MASTER INTO CG-TABLE-ENTRY AND
051000* RAISES
051100* CG-NEXT-ID TO ONE PAST THE HIGHEST CATEGORY-ID ON FILE.
051200***********************************************************
051300       130-LOAD-CATEGORY-TABLE.
051400*
051500           PERFORM 131-READ-CATEGORY-OLD-RECORD.
051600           PERFORM 132-ADD-CATEGORY-TABLE-ENTRY
051700               UNTIL CGO-CATEGORY-ID = ZERO.
051800*
051900       131-READ-CATEGORY-OLD-RECORD.
052000*
052100           READ CATEGORY-OLD-MASTER
052200               AT END
052300                   MOVE ZERO TO CGO-CATEGORY-ID.
052400*
052500       132-ADD-CATEGORY-TABLE-ENTRY.
052600*
052700           ADD 1 TO CG-TABLE-COUNT.
052800           MOVE CGO-CATEGORY-ID
052900               TO CGT-CATEGORY-ID (CG-TABLE-COUNT).
053000           MOVE CGO-CATEGORY-NAME
053100               TO CGT-CATEGORY-NAME (CG-TABLE-COUNT).
053200           MOVE CGO-CATEGORY-DESCRIPTION
053300               TO CGT-CATEGORY-DESCRIPTION (CG-TABLE-COUNT).
053400           IF CGO-CATEGORY-ID IS GREATER THAN CG-NEXT-ID
053500               MOVE CGO-CATEGORY-ID TO CG-NEXT-ID.
053600           PERFORM 131-READ-CATEGORY-OLD-RECORD.
053700*
053800***********************************************************
053900* LOADS THE MEMBER OLD MASTER INTO MB-TABLE-ENTRY AND
054000* RAISES
054100* MB-NEXT-ID TO ONE PAST THE HIGHEST PERSON-ID ON FILE.
054200***********************************************************
054300       140-LOAD-MEMBER-TABLE.
054400*
054500           PERFORM 141-READ-MEMBER-OLD-RECORD.
054600           PERFORM 142-ADD-MEMBER-TABLE-ENTRY
054700               UNTIL MBO-PERSON-ID = ZERO.
054800*
054900       141-READ-MEMBER-OLD-RECORD.
055000*
055100           READ MEMBER-OLD-MASTER
055200               AT END
055300                   MOVE ZERO TO MBO-PERSON-ID.
055400*
055500       142-ADD-MEMBER-TABLE-ENTRY.
055600*
055700           ADD 1 TO MB-TABLE-COUNT.
055800           MOVE MBO-PERSON-ID TO MBT-PERSON-ID (MB-TABLE-COUNT).
055900           MOVE MBO-PERSON-NAME
056000               TO MBT-PERSON-NAME (MB-TABLE-COUNT).
056100           MOVE MBO-PERSON-EMAIL
056200               TO MBT-PERSON-EMAIL (MB-TABLE-COUNT).
056300           MOVE MBO-PERSON-PHONE
056400               TO MBT-PERSON-PHONE (MB-TABLE-COUNT).
056500           IF MBO-PERSON-ID IS GREATER THAN MB-NEXT-ID
056600               MOVE MBO-PERSON-ID TO MB-NEXT-ID.
056700           PERFORM 141-READ-MEMBER-OLD-RECORD.
056800*
056900***********************************************************
057000* LOADS THE STAFF OLD MASTER INTO SF-TABLE-ENTRY AND RAISES
057100* SF-NEXT-ID TO ONE PAST THE HIGHEST STAFF-ID ON FILE.
057200***********************************************************
057300       150-LOAD-STAFF-TABLE.
057400*
057500           PERFORM 151-READ-STAFF-OLD-RECORD.
057600           PERFORM 152-ADD-STAFF-TABLE-ENTRY
057700               UNTIL SFO-STAFF-ID = ZERO.
057800*
057900       151-READ-STAFF-OLD-RECORD.
058000*
058100           READ STAFF-OLD-MASTER
058200               AT END
058300                   MOVE ZERO TO SFO-STAFF-ID.
058400*
058500       152-ADD-STAFF-TABLE-ENTRY.
058600*
058700           ADD 1 TO SF-TABLE-COUNT.
058800           MOVE SFO-STAFF-ID TO SFT-STAFF-ID (SF-TABLE-COUNT).
058900           MOVE SFO-STAFF-NAME
059000               TO SFT-STAFF-NAME (SF-TABLE-COUNT).
059100           MOVE SFO-STAFF-EMAIL
059200               TO SFT-STAFF-EMAIL (SF-TABLE-COUNT).
059300           MOVE SFO-STAFF-PHONE
059400               TO SFT-STAFF-PHONE (SF-TABLE-COUNT).
059500           MOVE SFO-STAFF-POSITION
059600               TO SFT-STAFF-POSITION (SF-TABLE-COUNT).
059700           IF SFO-STAFF-ID IS GREATER THAN SF-NEXT-ID
059800               MOVE SFO-STAFF-ID TO SF-NEXT-ID.
059900           PERFORM 151-READ-STAFF-OLD-RECORD.
060000*
060100***********************************************************
060200* READS ONE CATALOG TRANSACTION AND ROUTES IT TO THE
060300* PARAGRAPH
060400* FOR ITS ENTITY CODE. AN UNRECOGNIZED ENTITY CODE IS
060500* WRITTEN
060600* TO THE ERROR FILE.
060700***********************************************************
060800       300-MAINTAIN-CATALOG-RECORD.
060900*
061000           PERFORM 310-READ-CATALOG-TRANSACTION.
061100           IF NOT CT-EOF
061200               IF CT-ENTITY-BOOK
061300                   PERFORM 400-PROCESS-BOOK-TRANSACTION
061400               ELSE IF CT-ENTITY-AUTHOR
061500                   PERFORM 420-PROCESS-AUTHOR-TRANSACTION
061600               ELSE IF CT-ENTITY-PUBLISHER
061700                   PERFORM 430-PROCESS-PUBLISHER-TRANSACTION
061800               ELSE IF CT-ENTITY-CATEGORY
061900                   PERFORM 440-PROCESS-CATEGORY-TRANSACTION
062000               ELSE IF CT-ENTITY-MEMBER
062100                   PERFORM 450-PROCESS-MEMBER-TRANSACTION
062200               ELSE IF CT-ENTITY-STAFF
062300                   PERFORM 460-PROCESS-STAFF-TRANSACTION
062400               ELSE IF CT-ENTITY-BOOK-TO-CATEGORY
062500                   PERFORM 480-ADD-BOOK-TO-CATEGORY
062600               ELSE
062700                   MOVE "UNKNOWN ENTITY CODE"
062800                       TO CATALOG-ERROR-REASON
062900                   PERFORM 490-WRITE-CATALOG-ERROR
062950                       THRU 490-WRITE-CATALOG-ERROR-EXIT.
063000*
063100       310-READ-CATALOG-TRANSACTION.
063200*
063300           READ CATALOG-TRANSACTION-FILE
063400               AT END
063500                   SET CT-EOF TO TRUE.
063600           IF NOT CT-EOF
063700               MOVE CT-DATA-AREA TO CT-BOOK-VIEW.
063800*
063900***********************************************************
064000* ADD, UPDATE OR DELETE A BOOK MASTER ENTRY.
064100***********************************************************
064200       400-PROCESS-BOOK-TRANSACTION.
064300*
064400           IF CT-ADD-ACTION
064500               PERFORM 410-ADD-BOOK-RECORD
064600           ELSE IF CT-UPDATE-ACTION
064700               PERFORM 412-UPDATE-BOOK-RECORD
064800           ELSE IF CT-DELETE-ACTION
064900               PERFORM 414-DELETE-BOOK-RECORD
065000           ELSE
065100               MOVE "UNKNOWN ACTION ON BOOK"
065200                   TO CATALOG-ERROR-REASON
065300               PERFORM 490-WRITE-CATALOG-ERROR
065350                   THRU 490-WRITE-CATALOG-ERROR-EXIT.
065400*
065500       410-ADD-BOOK-RECORD.
065600*
065700           ADD 1 TO BK-NEXT-ID.
065800           ADD 1 TO BK-TABLE-COUNT.
065900           MOVE BK-NEXT-ID       TO BKT-BOOK-ID (BK-TABLE-COUNT).
066000           MOVE CTB-NAME TO BKT-BOOK-NAME (BK-TABLE-COUNT).
066100           MOVE CTB-AUTHOR-ID TO BKT-AUTHOR-ID (BK-TABLE-COUNT).
066200           MOVE CTB-CATEGORY-ID
066300               TO BKT-CATEGORY-ID (BK-TABLE-COUNT).
066400           MOVE CTB-PUBLISHER-ID
066500               TO BKT-PUBLISHER-ID (BK-TABLE-COUNT).
066600           MOVE "Y" TO BKT-AVAILABLE-FLAG (BK-TABLE-COUNT).
066700           MOVE CTB-COPIES
066800               TO BKT-COPIES-AVAILABLE (BK-TABLE-COUNT).
066900*
067000       412-UPDATE-BOOK-RECORD.
067100*
067200           SET BOOK-FOUND TO FALSE.
067300           SEARCH ALL BK-TABLE-ENTRY
067400               WHEN BKT-BOOK-ID (BKT-IDX) = CT-KEY-ID
067500                   SET BOOK-FOUND TO TRUE.
067600           IF BOOK-FOUND
067700               IF CTB-NAME NOT = SPACES
067800                   MOVE CTB-NAME TO BKT-BOOK-NAME (BKT-IDX)
067900               END-IF
068000               IF CTB-AUTHOR-ID NOT = ZERO
068100                   MOVE CTB-AUTHOR-ID TO BKT-AUTHOR-ID (BKT-IDX)
068200               END-IF
068300               IF CTB-CATEGORY-ID NOT = ZERO
068400                   MOVE CTB-CATEGORY-ID
068500                       TO BKT-CATEGORY-ID (BKT-IDX)
068600               END-IF
068700               IF CTB-PUBLISHER-ID NOT = ZERO
068800                   MOVE CTB-PUBLISHER-ID
068900                       TO BKT-PUBLISHER-ID (BKT-IDX)
069000               END-IF
069100               MOVE CTB-AVAIL-FLAG
069200                   TO BKT-AVAILABLE-FLAG (BKT-IDX)
069300           ELSE
069400               MOVE "BOOK-ID NOT FOUND" TO CATALOG-ERROR-REASON
069500               PERFORM 490-WRITE-CATALOG-ERROR
069550                   THRU 490-WRITE-CATALOG-ERROR-EXIT.
069600*
069700       414-DELETE-BOOK-RECORD.
069800*
069900           SET BOOK-FOUND TO FALSE.
070000           SEARCH ALL BK-TABLE-ENTRY
070100               WHEN BKT-BOOK-ID (BKT-IDX) = CT-KEY-ID
070200                   SET BOOK-FOUND TO TRUE.
070300           IF BOOK-FOUND
070400               MOVE BKT-IDX TO WS-FOUND-SUB
070500               PERFORM 416-SHIFT-BOOK-TABLE-UP
070600                   VARYING WS-SHIFT-SUB FROM WS-FOUND-SUB BY 1
070700                   UNTIL WS-SHIFT-SUB NOT LESS THAN
070800                       BK-TABLE-COUNT
070900               SUBTRACT 1 FROM BK-TABLE-COUNT.
071000*
071100       416-SHIFT-BOOK-TABLE-UP.
071200*
071300           MOVE BK-TABLE-ENTRY (WS-SHIFT-SUB + 1)
071400               TO BK-TABLE-ENTRY (WS-SHIFT-SUB).
071500*
071600***********************************************************
071700* ADD A NEW AUTHOR MASTER ENTRY. NO UPDATE OR DELETE ACTION
071800* IS DEFINED FOR THIS ENTITY.
071900***********************************************************
072000       420-PROCESS-AUTHOR-TRANSACTION.
072100*
072200           IF CT-ADD-ACTION
072300               ADD 1 TO AU-NEXT-ID
072400               ADD 1 TO AU-TABLE-COUNT
072500               MOVE AU-NEXT-ID  TO AUT-PERSON-ID (AU-TABLE-COUNT)
072600               MOVE CTP-NAME TO AUT-PERSON-NAME (AU-TABLE-COUNT)
072700               MOVE CTP-EMAIL
072800                   TO AUT-PERSON-EMAIL (AU-TABLE-COUNT)
072900               MOVE CTP-PHONE
073000                   TO AUT-PERSON-PHONE (AU-TABLE-COUNT)
073100           ELSE
073200               MOVE "UNKNOWN ACTION ON AUTHOR"
073300                   TO CATALOG-ERROR-REASON
073400               PERFORM 490-WRITE-CATALOG-ERROR
073450                   THRU 490-WRITE-CATALOG-ERROR-EXIT.
073500*
073600***********************************************************
073700* ADD A NEW PUBLISHER MASTER ENTRY. NO UPDATE OR DELETE
073800* ACTION
073900* IS DEFINED FOR THIS ENTITY.
074000***********************************************************
074100       430-PROCESS-PUBLISHER-TRANSACTION.
074200*
074300           IF CT-ADD-ACTION
074400               ADD 1 TO PB-NEXT-ID
074500               ADD 1 TO PB-TABLE-COUNT
074600               MOVE PB-NEXT-ID  TO PBT-PERSON-ID (PB-TABLE-COUNT)
074700               MOVE CTP-NAME TO PBT-PERSON-NAME (PB-TABLE-COUNT)
074800               MOVE CTP-EMAIL
074900                   TO PBT-PERSON-EMAIL (PB-TABLE-COUNT)
075000               MOVE CTP-PHONE
075100                   TO PBT-PERSON-PHONE (PB-TABLE-COUNT)
075200           ELSE
075300               MOVE "UNKNOWN ACTION ON PUBLISHER" TO
075400                   CATALOG-ERROR-REASON
075500               PERFORM 490-WRITE-CATALOG-ERROR
075550                   THRU 490-WRITE-CATALOG-ERROR-EXIT.
075600*
075700***********************************************************
075800* ADD A NEW CATEGORY MASTER ENTRY. NO UPDATE OR DELETE
075900* ACTION
076000* IS DEFINED FOR THIS ENTITY.
076100***********************************************************
076200       440-PROCESS-CATEGORY-TRANSACTION.
076300*
076400           IF CT-ADD-ACTION
076500               ADD 1 TO CG-NEXT-ID
076600               ADD 1 TO CG-TABLE-COUNT
076700               MOVE CG-NEXT-ID
076800                   TO CGT-CATEGORY-ID (CG-TABLE-COUNT)
076900               MOVE CTC-NAME
077000                   TO CGT-CATEGORY-NAME (CG-TABLE-COUNT)
077100               MOVE CTC-DESCRIPTION
077200                   TO CGT-CATEGORY-DESCRIPTION (CG-TABLE-COUNT)
077300           ELSE
077400               MOVE "UNKNOWN ACTION ON CATEGORY" TO
077500                   CATALOG-ERROR-REASON
077600               PERFORM 490-WRITE-CATALOG-ERROR
077650                   THRU 490-WRITE-CATALOG-ERROR-EXIT.
077700*
077800***********************************************************
077900* ADD A NEW MEMBER MASTER ENTRY. NO UPDATE OR DELETE ACTION
078000* IS DEFINED FOR THIS ENTITY.
078100***********************************************************
078200       450-PROCESS-MEMBER-TRANSACTION.
078300*
078400           IF CT-ADD-ACTION
078500               ADD 1 TO MB-NEXT-ID
078600               ADD 1 TO MB-TABLE-COUNT
078700               MOVE MB-NEXT-ID  TO MBT-PERSON-ID (MB-TABLE-COUNT)
078800               MOVE CTP-NAME TO MBT-PERSON-NAME (MB-TABLE-COUNT)
078900               MOVE CTP-EMAIL
079000                   TO MBT-PERSON-EMAIL (MB-TABLE-COUNT)
079100               MOVE CTP-PHONE
079200                   TO MBT-PERSON-PHONE (MB-TABLE-COUNT)
079300           ELSE
079400               MOVE "UNKNOWN ACTION ON MEMBER"
079500                   TO CATALOG-ERROR-REASON
079600               PERFORM 490-WRITE-CATALOG-ERROR
079650                   THRU 490-WRITE-CATALOG-ERROR-EXIT.
079700*
079800***********************************************************
079900* ADD A NEW STAFF MASTER ENTRY.  NO UPDATE OR DELETE ACTION
080000* IS DEFINED FOR THIS ENTITY.
080100***********************************************************
080200       460-PROCESS-STAFF-TRANSACTION.
080300*
080400           IF CT-ADD-ACTION
080500               ADD 1 TO SF-NEXT-ID
080600               ADD 1 TO SF-TABLE-COUNT
080700               MOVE SF-NEXT-ID   TO SFT-STAFF-ID (SF-TABLE-COUNT)
080800               MOVE CTS-NAME TO SFT-STAFF-NAME (SF-TABLE-COUNT)
080900               MOVE CTS-EMAIL TO SFT-STAFF-EMAIL (SF-TABLE-COUNT)
081000               MOVE CTS-PHONE TO SFT-STAFF-PHONE (SF-TABLE-COUNT)
081100               MOVE CTS-POSITION
081200                   TO SFT-STAFF-POSITION (SF-TABLE-COUNT)
081300           ELSE
081400               MOVE "UNKNOWN ACTION ON STAFF"
081500                   TO CATALOG-ERROR-REASON
081600               PERFORM 490-WRITE-CATALOG-ERROR
081650                   THRU 490-WRITE-CATALOG-ERROR-EXIT.
081700*
081800***********************************************************
081900* LOOKS UP THE BOOK AND CATEGORY NAMED ON A BKCT
082000* TRANSACTION; IF
082100* BOTH EXIST, RE-FILES THE BOOK UNDER THE NEW CATEGORY.
082200***********************************************************
082300       480-ADD-BOOK-TO-CATEGORY.
082400*
082500           SET BOOK-FOUND TO FALSE.
082600           SEARCH ALL BK-TABLE-ENTRY
082700               WHEN BKT-BOOK-ID (BKT-IDX) = CT-KEY-ID
082800                   SET BOOK-FOUND TO TRUE.
082900           SET CATEGORY-FOUND TO FALSE.
083000           SEARCH ALL CG-TABLE-ENTRY
083100               WHEN CGT-CATEGORY-ID (CGT-IDX) = CTB-CATEGORY-ID
083200                   SET CATEGORY-FOUND TO TRUE.
083300           IF BOOK-FOUND AND CATEGORY-FOUND
083400               MOVE CTB-CATEGORY-ID TO BKT-CATEGORY-ID (BKT-IDX)
083500           ELSE
083600               MOVE "BOOK/CATEGORY NOT FOUND" TO
083700                   CATALOG-ERROR-REASON
083800               PERFORM 490-WRITE-CATALOG-ERROR
083850                   THRU 490-WRITE-CATALOG-ERROR-EXIT.
083900*
084000***********************************************************
084100* WRITES A REJECTED CATALOG TRANSACTION TO THE ERROR FILE
084200* AND BUMPS THE RUN REJECT COUNT. ONCE THE REJECT COUNT
084300* PASSES WS-MAX-REJECT-LINES THE CATERR WRITE IS SKIPPED
084400* SO A BAD INPUT FILE CANNOT FLOOD THE ERROR FILE - SEE
084450* CHANGE LOG 05/19/04.
084470***********************************************************
084500       490-WRITE-CATALOG-ERROR.
084600*
084700           ADD 1 TO WS-REJECT-COUNT.                              CAT0217 
084710           IF WS-REJECT-COUNT > WS-MAX-REJECT-LINES               CAT0217 
084720               GO TO 490-WRITE-CATALOG-ERROR-EXIT.                CAT0217 
084800           MOVE CT-ENTITY-CODE TO CE-ENTITY-CODE.
084900           MOVE CT-ACTION-CODE TO CE-ACTION-CODE.
085000           MOVE CT-KEY-ID      TO CE-KEY-ID.
085100           MOVE CATALOG-ERROR-REASON TO CE-REASON.
085200           WRITE CATALOG-ERROR-RECORD.
085300           IF NOT CATERR-SUCCESSFUL
085400               DISPLAY "WRITE ERROR ON CATERR FOR ENTITY "
085500                   CE-ENTITY-CODE
085600               DISPLAY "FILE STATUS CODE IS " WS-CATERR-STATUS.
085700*
085710       490-WRITE-CATALOG-ERROR-EXIT.                              CAT0217 
085720           EXIT.                                                  CAT0217 
085730*
085800***********************************************************
085900* WRITES THE REFRESHED BOOK TABLE TO THE NEW BOOK MASTER.
086000***********************************************************
086100       900-WRITE-BOOK-MASTER.
086200*
086300           PERFORM 901-WRITE-ONE-BOOK-RECORD
086400               VARYING BKT-IDX FROM 1 BY 1
086500               UNTIL BKT-IDX GREATER THAN BK-TABLE-COUNT.
086600*
086700       901-WRITE-ONE-BOOK-RECORD.
086800*
086900           MOVE BKT-BOOK-ID (BKT-IDX)          TO BKN-BOOK-ID.
087000           MOVE BKT-BOOK-NAME (BKT-IDX)         TO BKN-BOOK-NAME.
087100           MOVE BKT-AUTHOR-ID (BKT-IDX)         TO BKN-AUTHOR-ID.
087200           MOVE BKT-CATEGORY-ID (BKT-IDX) TO BKN-CATEGORY-ID.
087300           MOVE BKT-PUBLISHER-ID (BKT-IDX) TO BKN-PUBLISHER-ID.
087400           MOVE BKT-AVAILABLE-FLAG (BKT-IDX)
087500               TO BKN-AVAILABLE-FLAG.
087600           MOVE BKT-COPIES-AVAILABLE (BKT-IDX)
087700               TO BKN-COPIES-AVAILABLE.
087800           WRITE BOOK-NEW-RECORD.
087900           IF NOT BOOKNEW-SUCCESSFUL
088000               DISPLAY "WRITE ERROR ON BOOKNEW FOR BOOK-ID "
088100                   BKN-BOOK-ID
088200               DISPLAY "FILE STATUS CODE IS " WS-BOOKNEW-STATUS.
088300*
088400***********************************************************
088500* WRITES THE REFRESHED AUTHOR TABLE TO THE NEW AUTHOR
088600* MASTER.
088700***********************************************************
088800       910-WRITE-AUTHOR-MASTER.
088900*
089000           PERFORM 911-WRITE-ONE-AUTHOR-RECORD
089100               VARYING AUT-IDX FROM 1 BY 1
089200               UNTIL AUT-IDX GREATER THAN AU-TABLE-COUNT.
089300*
089400       911-WRITE-ONE-AUTHOR-RECORD.
089500*
089600           MOVE AUT-PERSON-ID (AUT-IDX)    TO AUN-PERSON-ID.
089700           MOVE AUT-PERSON-NAME (AUT-IDX)  TO AUN-PERSON-NAME.
089800           MOVE AUT-PERSON-EMAIL (AUT-IDX) TO AUN-PERSON-EMAIL.
089900           MOVE AUT-PERSON-PHONE (AUT-IDX) TO AUN-PERSON-PHONE.
090000           WRITE AUTHOR-NEW-RECORD.
090100           IF NOT AUTHNEW-SUCCESSFUL
090200               DISPLAY "WRITE ERROR ON AUTHNEW FOR PERSON-ID "
090300                   AUN-PERSON-ID
090400               DISPLAY "FILE STATUS CODE IS " WS-AUTHNEW-STATUS.
090500*
090600***********************************************************
090700* WRITES THE REFRESHED PUBLISHER TABLE TO THE NEW PUBLISHER
090800* MASTER.
090900***********************************************************
091000       920-WRITE-PUBLISHER-MASTER.
091100*
091200           PERFORM 921-WRITE-ONE-PUBLISHER-RECORD
091300               VARYING PBT-IDX FROM 1 BY 1
091400               UNTIL PBT-IDX GREATER THAN PB-TABLE-COUNT.
091500*
091600       921-WRITE-ONE-PUBLISHER-RECORD.
091700*
091800           MOVE PBT-PERSON-ID (PBT-IDX)    TO PBN-PERSON-ID.
091900           MOVE PBT-PERSON-NAME (PBT-IDX)  TO PBN-PERSON-NAME.
092000           MOVE PBT-PERSON-EMAIL (PBT-IDX) TO PBN-PERSON-EMAIL.
092100           MOVE PBT-PERSON-PHONE (PBT-IDX) TO PBN-PERSON-PHONE.
092200           WRITE PUBLISHER-NEW-RECORD.
092300           IF NOT PUBLNEW-SUCCESSFUL
092400               DISPLAY "WRITE ERROR ON PUBLNEW FOR PERSON-ID "
092500                   PBN-PERSON-ID
092600               DISPLAY "FILE STATUS CODE IS " WS-PUBLNEW-STATUS.
092700*
092800***********************************************************
092900* WRITES THE REFRESHED CATEGORY TABLE TO THE NEW CATEGORY
093000* MASTER.
093100***********************************************************
093200       930-WRITE-CATEGORY-MASTER.
093300*
093400           PERFORM 931-WRITE-ONE-CATEGORY-RECORD
093500               VARYING CGT-IDX FROM 1 BY 1
093600               UNTIL CGT-IDX GREATER THAN CG-TABLE-COUNT.
093700*
093800       931-WRITE-ONE-CATEGORY-RECORD.
093900*
094000           MOVE CGT-CATEGORY-ID (CGT-IDX)   TO CGN-CATEGORY-ID.
094100           MOVE CGT-CATEGORY-NAME (CGT-IDX) TO CGN-CATEGORY-NAME.
094200           MOVE CGT-CATEGORY-DESCRIPTION (CGT-IDX)
094300               TO CGN-CATEGORY-DESCRIPTION.
094400           WRITE CATEGORY-NEW-RECORD.
094500           IF NOT CATGNEW-SUCCESSFUL
094600               DISPLAY "WRITE ERROR ON CATGNEW FOR CATEGORY-ID "
094700                   CGN-CATEGORY-ID
094800               DISPLAY "FILE STATUS CODE IS " WS-CATGNEW-STATUS.
094900*
095000***********************************************************
095100* WRITES THE REFRESHED MEMBER TABLE TO THE NEW MEMBER
095200* MASTER.
095300***********************************************************
095400       940-WRITE-MEMBER-MASTER.
095500*
095600           PERFORM 941-WRITE-ONE-MEMBER-RECORD
095700               VARYING MBT-IDX FROM 1 BY 1
095800               UNTIL MBT-IDX GREATER THAN MB-TABLE-COUNT.
095900*
096000       941-WRITE-ONE-MEMBER-RECORD.
096100*
096200           MOVE MBT-PERSON-ID (MBT-IDX)    TO MBN-PERSON-ID.
096300           MOVE MBT-PERSON-NAME (MBT-IDX)  TO MBN-PERSON-NAME.
096400           MOVE MBT-PERSON-EMAIL (MBT-IDX) TO MBN-PERSON-EMAIL.
096500           MOVE MBT-PERSON-PHONE (MBT-IDX) TO MBN-PERSON-PHONE.
096600           WRITE MEMBER-NEW-RECORD.
096700           IF NOT MEMBNEW-SUCCESSFUL
096800               DISPLAY "WRITE ERROR ON MEMBNEW FOR PERSON-ID "
096900                   MBN-PERSON-ID
097000               DISPLAY "FILE STATUS CODE IS " WS-MEMBNEW-STATUS.
097100*
097200***********************************************************
097300* WRITES THE REFRESHED STAFF TABLE TO THE NEW STAFF MASTER.
097400***********************************************************
097500       950-WRITE-STAFF-MASTER.
097600*
097700           PERFORM 951-WRITE-ONE-STAFF-RECORD
097800               VARYING SFT-IDX FROM 1 BY 1
097900               UNTIL SFT-IDX GREATER THAN SF-TABLE-COUNT.
098000*
098100       951-WRITE-ONE-STAFF-RECORD.
098200*
098300           MOVE SFT-STAFF-ID (SFT-IDX)       TO SFN-STAFF-ID.
098400           MOVE SFT-STAFF-NAME (SFT-IDX)     TO SFN-STAFF-NAME.
098500           MOVE SFT-STAFF-EMAIL (SFT-IDX)    TO SFN-STAFF-EMAIL.
098600           MOVE SFT-STAFF-PHONE (SFT-IDX)    TO SFN-STAFF-PHONE.
098700           MOVE SFT-STAFF-POSITION (SFT-IDX)
098800               TO SFN-STAFF-POSITION.
098900           WRITE STAFF-NEW-RECORD.
099000           IF NOT STAFNEW-SUCCESSFUL
099100               DISPLAY "WRITE ERROR ON STAFNEW FOR STAFF-ID "
099200                   SFN-STAFF-ID
099300               DISPLAY "FILE STATUS CODE IS " WS-STAFNEW-STATUS.
