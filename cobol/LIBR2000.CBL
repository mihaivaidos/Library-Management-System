000100*****************************************************************
000200* Title..........: LIBR2000 - Library Circulation Processing
000300* Programmer.....: E. HOLLOWAY
000400* Date...........: 06/02/89
000500* Program Desc...: Applies a day's BORROW/RETURN/REVIEW
000600*                  transactions against the book, member, loan
000700*                  and reservation master files - checking out
000800*                  books, posting returns and fulfilling the
000900*                  oldest outstanding reservation on a returned
001000*                  book, posting reviews, and printing the
001100*                  Circulation Activity Report.
001200* File Desc......: CIRCTRAN drives BOOKMAST/LOANOLD/RESVOLD/
001300*                  REVWOLD into LOANNEW/RESVNEW/REVWNEW and a
001400*                  refreshed BOOKMSTN.  MEMBMAST is read only.
001500*                  CIRCRPT carries the activity report.
001600*****************************************************************
001700*
001800* CHANGE LOG
001900*   06/02/89 EH  ORIGINAL PROGRAM WRITTEN - REQ CIR-0061
002000*   11/14/89 EH  ADDED RESERVATION FULFILLMENT ON RETURN
002100*   03/05/90 RMT ADDED REVIEW TRANSACTION PROCESSING
002200*   08/21/90 RMT CORRECTED DUE-DATE MONTH ROLLOVER AT EOM
002300*   01/09/91 CAB ACTIVE-LOAN CAP CONFIRMED AS <= 2, NOT < 2
002400*   05/30/92 CAB ADDED LEAP-YEAR CHECK TO DUE-DATE ROUTINE
002500*   02/17/93 EH  REJECT-REASON BREAKOUT ADDED TO FOOTING
002600*   09/08/94 EH  LOAN TABLE RAISED TO 2000 ENTRIES
002700*   04/02/95 RMT RESERVATION SCAN CONFIRMED FIFO BY ENTRY ORDER
002800*   12/19/96 CAB PAGE BREAK ADDED TO CIRCRPT EVERY 50 LINES
002900*   07/24/97 CAB CORRECTED OVERDUE CHECK TO ACTIVE LOANS ONLY
003000*   12/02/98 EH  Y2K - WIDENED ALL DATE FIELDS TO CCYYMMDD
003100*   05/14/99 EH  Y2K SIGN-OFF - CENTURY CARRY VERIFIED IN 552
003200*   10/11/00 RMT REVIEW NOW POSTS ONE RECORD PER LOAN-HISTORY HIT
003300*   03/06/02 CAB CORRECTED REJECT COUNT ON UNKNOWN TXN-TYPE
003310*   06/02/04 EH  CIRCRPT RUNAWAY GUARD + STARTUP MSG - CIR-0144   CIR0144 
003400*
003500       IDENTIFICATION DIVISION.
003600       PROGRAM-ID.  LIBR2000.
003700       AUTHOR.  E. HOLLOWAY.
003800       INSTALLATION.  MIDSTATE FREE LIBRARY - DATA PROCESSING.
003900       DATE-WRITTEN.  06/02/89.
004000       DATE-COMPILED.
004100       SECURITY.  COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
004200*
004300       ENVIRONMENT DIVISION.
004400       CONFIGURATION SECTION.
004500       SPECIAL-NAMES.
004600           C01 IS TOP-OF-FORM
004700           CLASS NUMERIC-ID IS "0" THRU "9"
004800           UPSI-0 ON STATUS IS RERUN-MODE.
004900       INPUT-OUTPUT SECTION.
005000       FILE-CONTROL.
005100           SELECT CIRC-TRANSACTION-FILE ASSIGN TO CIRCTRAN.
005200           SELECT BOOK-MASTER-OLD ASSIGN TO BOOKMAST.
005300           SELECT BOOK-MASTER-NEW ASSIGN TO BOOKMSTN
005400                   FILE STATUS IS WS-BOOKMSTN-STATUS.
005500           SELECT MEMBER-MASTER ASSIGN TO MEMBMAST.
005600           SELECT LOAN-MASTER-OLD ASSIGN TO LOANOLD.
005700           SELECT LOAN-MASTER-NEW ASSIGN TO LOANNEW
005800                   FILE STATUS IS WS-LOANNEW-STATUS.
005900           SELECT RESV-MASTER-OLD ASSIGN TO RESVOLD.
006000           SELECT RESV-MASTER-NEW ASSIGN TO RESVNEW
006100                   FILE STATUS IS WS-RESVNEW-STATUS.
006200           SELECT REVIEW-MASTER-OLD ASSIGN TO REVWOLD.
006300           SELECT REVIEW-MASTER-NEW ASSIGN TO REVWNEW
006400                   FILE STATUS IS WS-REVWNEW-STATUS.
006500           SELECT CIRC-REPORT-FILE ASSIGN TO CIRCRPT.
006600*
006700       DATA DIVISION.
006800       FILE SECTION.
006900*
007000       FD  CIRC-TRANSACTION-FILE.
007100*
007200       01  CIRC-TRANSACTION-RECORD.
007300           05  TX-TYPE                     PIC X(8).
007400               88  TX-BORROW                   VALUE "BORROW  ".
007500               88  TX-RETURN                   VALUE "RETURN  ".
007600               88  TX-REVIEW                   VALUE "REVIEW  ".
007700           05  TX-MEMBER-ID                 PIC 9(5).
007800           05  TX-BOOK-ID                   PIC 9(5).
007900           05  TX-LOAN-ID                   PIC 9(5).
008000           05  TX-RATING                    PIC 9(1).
008100           05  TX-COMMENTS                  PIC X(60).
008200           05  TX-RUN-DATE                  PIC 9(8).
008300           05  FILLER                       PIC X(12).
008400*
008500       FD  BOOK-MASTER-OLD.
008600*
008700       01  BOOK-OLD-RECORD.
008800           05  BKO-BOOK-ID                  PIC 9(5).
008900           05  BKO-BOOK-NAME                PIC X(40).
009000           05  BKO-AUTHOR-ID                PIC 9(5).
009100           05  BKO-CATEGORY-ID              PIC 9(5).
009200           05  BKO-PUBLISHER-ID              PIC 9(5).
009300           05  BKO-AVAILABLE-FLAG            PIC X(1).
009400           05  BKO-COPIES-AVAILABLE          PIC 9(3).
009500           05  FILLER                       PIC X(6).
009600*
009700       FD  BOOK-MASTER-NEW.
009800*
009900       01  BOOK-NEW-RECORD.
010000           05  BKN-BOOK-ID                  PIC 9(5).
010100           05  BKN-BOOK-NAME                PIC X(40).
010200           05  BKN-AUTHOR-ID                PIC 9(5).
010300           05  BKN-CATEGORY-ID              PIC 9(5).
010400           05  BKN-PUBLISHER-ID              PIC 9(5).
010500           05  BKN-AVAILABLE-FLAG            PIC X(1).
010600           05  BKN-COPIES-AVAILABLE          PIC 9(3).
010700           05  FILLER                       PIC X(6).
010800*
010900       FD  MEMBER-MASTER.
011000*
011100       01  MEMBER-RECORD.
011200           05  MBR-PERSON-ID                PIC 9(5).
011300           05  MBR-PERSON-NAME              PIC X(40).
011400           05  MBR-PERSON-EMAIL              PIC X(40).
011500           05  MBR-PERSON-PHONE              PIC X(15).
011600           05  FILLER                       PIC X(10).
011700*
011800       FD  LOAN-MASTER-OLD.
011900*
012000       01  LOAN-OLD-RECORD.
012100           05  LNO-LOAN-ID                  PIC 9(5).
012200           05  LNO-LOAN-DATE                PIC 9(8).
012300           05  LNO-LOAN-DUE-DATE             PIC 9(8).
012400           05  LNO-LOAN-RETURN-DATE          PIC 9(8).
012500           05  LNO-LOAN-STATUS              PIC X(8).
012600           05  LNO-BOOK-ID                  PIC 9(5).
012700           05  LNO-MEMBER-ID                PIC 9(5).
012800           05  FILLER                       PIC X(5).
012900*
013000       FD  LOAN-MASTER-NEW.
013100*
013200       01  LOAN-NEW-RECORD.
013300           05  LNN-LOAN-ID                  PIC 9(5).
013400           05  LNN-LOAN-DATE                PIC 9(8).
013500           05  LNN-LOAN-DUE-DATE             PIC 9(8).
013600           05  LNN-LOAN-RETURN-DATE          PIC 9(8).
013700           05  LNN-LOAN-STATUS              PIC X(8).
013800           05  LNN-BOOK-ID                  PIC 9(5).
013900           05  LNN-MEMBER-ID                PIC 9(5).
014000           05  FILLER                       PIC X(5).
014100*
014200       FD  RESV-MASTER-OLD.
014300*
014400       01  RESV-OLD-RECORD.
014500           05  RVO-RESV-ID                  PIC 9(5).
014600           05  RVO-RESV-DATE                PIC 9(8).
014700           05  RVO-BOOK-ID                  PIC 9(5).
014800           05  RVO-MEMBER-ID                PIC 9(5).
014900           05  FILLER                       PIC X(10).
015000*
015100       FD  RESV-MASTER-NEW.
015200*
015300       01  RESV-NEW-RECORD.
015400           05  RVN-RESV-ID                  PIC 9(5).
015500           05  RVN-RESV-DATE                PIC 9(8).
015600           05  RVN-BOOK-ID                  PIC 9(5).
015700           05  RVN-MEMBER-ID                PIC 9(5).
015800           05  FILLER                       PIC X(10).
015900*
016000       FD  REVIEW-MASTER-OLD.
016100*
016200       01  REVIEW-OLD-RECORD.
016300           05  RWO-REVIEW-ID                PIC 9(5).
016400           05  RWO-REVIEW-RATING             PIC 9(1).
016500           05  RWO-REVIEW-COMMENTS           PIC X(60).
016600           05  RWO-REVIEW-BOOK-ID            PIC 9(5).
016700           05  RWO-REVIEW-MEMBER-ID          PIC 9(5).
016800           05  FILLER                       PIC X(14).
016900*
017000       FD  REVIEW-MASTER-NEW.
017100*
017200       01  REVIEW-NEW-RECORD.
017300           05  RWN-REVIEW-ID                PIC 9(5).
017400           05  RWN-REVIEW-RATING             PIC 9(1).
017500           05  RWN-REVIEW-COMMENTS           PIC X(60).
017600           05  RWN-REVIEW-BOOK-ID            PIC 9(5).
017700           05  RWN-REVIEW-MEMBER-ID          PIC 9(5).
017800           05  FILLER                       PIC X(14).
017900*
018000       FD  CIRC-REPORT-FILE.
018100*
018200       01  CIRC-REPORT-LINE                 PIC X(132).
018300*
018400       WORKING-STORAGE SECTION.
018410*
018420       77  WS-PGM-VERSION               PIC X(6) VALUE "V2.11.".  CIR0144 
018430       77  WS-MAX-REPORT-LINES          PIC 9(7) COMP VALUE       CIR0144 
018440           999999.                                                CIR0144 
018500*
018600       01  SWITCHES.
018700           05  TX-EOF-SWITCH                PIC X   VALUE "N".
018800               88  TX-EOF                       VALUE "Y".
018900           05  MEMBER-FOUND-SWITCH          PIC X   VALUE "N".
019000               88  MEMBER-FOUND                 VALUE "Y".
019100           05  BOOK-FOUND-SWITCH            PIC X   VALUE "N".
019200               88  BOOK-FOUND                   VALUE "Y".
019300           05  LOAN-FOUND-SWITCH            PIC X   VALUE "N".
019400               88  LOAN-FOUND                   VALUE "Y".
019500           05  OVERDUE-FOUND-SWITCH         PIC X   VALUE "N".
019600               88  OVERDUE-FOUND                VALUE "Y".
019700           05  RESV-FOUND-SWITCH            PIC X   VALUE "N".
019800               88  RESV-FOUND                   VALUE "Y".
019900*
020000       01  FILE-STATUS-FIELDS.
020100           05  WS-BOOKMSTN-STATUS           PIC XX.
020200               88  BOOKMSTN-SUCCESSFUL           VALUE "00".
020300           05  WS-LOANNEW-STATUS            PIC XX.
020400               88  LOANNEW-SUCCESSFUL            VALUE "00".
020500           05  WS-RESVNEW-STATUS            PIC XX.
020600               88  RESVNEW-SUCCESSFUL            VALUE "00".
020700           05  WS-REVWNEW-STATUS            PIC XX.
020800               88  REVWNEW-SUCCESSFUL            VALUE "00".
020900*
021000* RUN-SCOPED NEXT-ID COUNTERS, SEEDED AT 9 AND RAISED TO
021100* THE MASTER FILE HIGH-WATER MARK WHILE EACH MASTER LOADS.
021200*
021300       01  NEXT-ID-COUNTERS.
021400           05  LN-NEXT-ID                   PIC 9(5) COMP VALUE
021500               9.
021600           05  RV-NEXT-ID                   PIC 9(5) COMP VALUE
021700               9.
021800           05  RW-NEXT-ID                   PIC 9(5) COMP VALUE
021900               9.
022000*
022100       01  LOOP-COUNTERS.
022200           05  WS-SHIFT-SUB                 PIC 9(5) COMP.
022300           05  WS-ACTIVE-LOAN-COUNT          PIC 9(5) COMP.
022400           05  WS-HISTORY-MATCH-COUNT        PIC 9(5) COMP.
022410           05  WS-TOTAL-LINES-WRITTEN        PIC 9(7) COMP VALUE  CIR0144 
022420               ZERO.                                              CIR0144 
022500*
022600       01  REJECT-REASON-AREA               PIC X(40).
022700*
022800* ACTIVITY COUNTERS PRINTED ON THE REPORT FOOTING.
022900*
023000       01  REPORT-TOTALS.
023100           05  WS-LOANS-POSTED               PIC 9(5) COMP VALUE
023200               ZERO.
023300           05  WS-RESV-POSTED                PIC 9(5) COMP VALUE
023400               ZERO.
023500           05  WS-LOANS-RETURNED             PIC 9(5) COMP VALUE
023600               ZERO.
023700           05  WS-RESV-FULFILLED             PIC 9(5) COMP VALUE
023800               ZERO.
023900           05  WS-REVIEWS-POSTED             PIC 9(5) COMP VALUE
024000               ZERO.
024100           05  WS-REJECT-NOTFOUND            PIC 9(5) COMP VALUE
024200               ZERO.
024300           05  WS-REJECT-OVERDUE             PIC 9(5) COMP VALUE
024400               ZERO.
024500           05  WS-REJECT-LOANCAP             PIC 9(5) COMP VALUE
024600               ZERO.
024700           05  WS-REJECT-NOTBORROWED         PIC 9(5) COMP VALUE
024800               ZERO.
024900*
025000       01  WS-PAGE-NUMBER                   PIC 9(3) COMP VALUE
025100           ZERO.
025200       01  WS-LINE-COUNT                    PIC 9(3) COMP VALUE
025300           ZERO.
025400       01  WS-RUN-DATE-HOLD                 PIC 9(8) VALUE ZERO.
025500*
025600* GENERIC DATE WORK AREA USED BY THE DUE-DATE ROUTINE, AND
025700* A REDEFINED BREAKDOWN OF THE TRANSACTION RUN DATE USED TO
025800* SEED IT.
025900*
026000       01  WS-WORK-DATE                     PIC 9(8).
026100       01  WS-WORK-DATE-R REDEFINES WS-WORK-DATE.
026200           05  WS-WORK-CCYY                 PIC 9(4).
026300           05  WS-WORK-MM                   PIC 9(2).
026400           05  WS-WORK-DD                   PIC 9(2).
026500       01  WS-COMPUTED-DUE-DATE             PIC 9(8).
026600       01  WS-DAYS-IN-THIS-MONTH            PIC 9(2) COMP.
026700       01  WS-LEAP-QUOTIENT                 PIC 9(4) COMP.
026800       01  WS-LEAP-REMAINDER                PIC 9(4) COMP.
026900*
027000       01  DAYS-IN-MONTH-TABLE.
027100           05  FILLER PIC 9(2) VALUE 31.
027200           05  FILLER PIC 9(2) VALUE 28.
027300           05  FILLER PIC 9(2) VALUE 31.
027400           05  FILLER PIC 9(2) VALUE 30.
027500           05  FILLER PIC 9(2) VALUE 31.
027600           05  FILLER PIC 9(2) VALUE 30.
027700           05  FILLER PIC 9(2) VALUE 31.
027800           05  FILLER PIC 9(2) VALUE 31.
027900           05  FILLER PIC 9(2) VALUE 30.
028000           05  FILLER PIC 9(2) VALUE 31.
028100           05  FILLER PIC 9(2) VALUE 30.
028200           05  FILLER PIC 9(2) VALUE 31.
028300       01  DAYS-IN-MONTH-R REDEFINES DAYS-IN-MONTH-TABLE.
028400           05  DIM-MONTH-DAYS OCCURS 12 TIMES PIC 9(2).
028500*
028600       01  BOOK-TABLE-AREA.
028700           05  BK-TABLE-COUNT                PIC 9(5) COMP VALUE
028800               ZERO.
028900           05  BK-TABLE-ENTRY OCCURS 1 TO 500 TIMES
029000                   DEPENDING ON BK-TABLE-COUNT
029100                   ASCENDING KEY IS BKT-BOOK-ID
029200                   INDEXED BY BKT-IDX.
029300               10  BKT-BOOK-ID               PIC 9(5).
029400               10  BKT-BOOK-NAME              PIC X(40).
029500               10  BKT-AUTHOR-ID              PIC 9(5).
029600               10  BKT-CATEGORY-ID            PIC 9(5).
029700               10  BKT-PUBLISHER-ID           PIC 9(5).
029800               10  BKT-AVAILABLE-FLAG         PIC X(1).
029900               10  BKT-COPIES-AVAILABLE       PIC 9(3).
030000*
030100       01  MEMBER-TABLE-AREA.
030200           05  MBR-TABLE-COUNT               PIC 9(5) COMP VALUE
030300               ZERO.
030400           05  MBR-TABLE-ENTRY OCCURS 1 TO 500 TIMES
030500                   DEPENDING ON MBR-TABLE-COUNT
030600                   ASCENDING KEY IS MBRT-PERSON-ID
030700                   INDEXED BY MBRT-IDX.
030800               10  MBRT-PERSON-ID             PIC 9(5).
030900               10  MBRT-PERSON-NAME           PIC X(40).
031000               10  MBRT-PERSON-EMAIL          PIC X(40).
031100               10  MBRT-PERSON-PHONE          PIC X(15).
031200*
031300       01  LOAN-TABLE-AREA.
031400           05  LN-TABLE-COUNT                PIC 9(5) COMP VALUE
031500               ZERO.
031600           05  LNT-TABLE-ENTRY OCCURS 1 TO 2000 TIMES
031700                   DEPENDING ON LN-TABLE-COUNT
031800                   ASCENDING KEY IS LNT-LOAN-ID
031900                   INDEXED BY LNT-IDX.
032000               10  LNT-LOAN-ID                PIC 9(5).
032100               10  LNT-LOAN-DATE              PIC 9(8).
032200               10  LNT-LOAN-DUE-DATE          PIC 9(8).
032300               10  LNT-LOAN-RETURN-DATE       PIC 9(8).
032400               10  LNT-LOAN-STATUS            PIC X(8).
032500                   88  LNT-ACTIVE            VALUE "ACTIVE  ".
032600                   88  LNT-RETURNED          VALUE "RETURNED".
032900               10  LNT-BOOK-ID                PIC 9(5).
033000               10  LNT-MEMBER-ID              PIC 9(5).
033100*
033200       01  RESV-TABLE-AREA.
033300           05  RV-TABLE-COUNT                PIC 9(5) COMP VALUE
033400               ZERO.
033500           05  RVT-TABLE-ENTRY OCCURS 1 TO 1000 TIMES
033600                   DEPENDING ON RV-TABLE-COUNT
033700                   INDEXED BY RVT-IDX.
033800               10  RVT-RESV-ID                PIC 9(5).
033900               10  RVT-RESV-DATE              PIC 9(8).
034000               10  RVT-BOOK-ID                PIC 9(5).
034100               10  RVT-MEMBER-ID              PIC 9(5).
034200*
034300* REPORT PRINT LINE - ONE BASE AREA SHARED BY THE HEADING,
034400* BODY AND FOOTING VIEWS OF THE CIRCULATION ACTIVITY
034500* REPORT.
034600*
034700       01  RPT-HEADING-LINE.
034800           05  RPT-H-TITLE                  PIC X(32)
034900                   VALUE "CIRCULATION ACTIVITY REPORT    ".
035000           05  RPT-H-DATE-LIT               PIC X(10)
035100               VALUE "RUN DATE: ".
035200           05  RPT-H-RUN-DATE               PIC 9(8).
035300           05  FILLER                       PIC X(10).
035400           05  RPT-H-PAGE-LIT               PIC X(6) VALUE
035500               "PAGE: ".
035600           05  RPT-H-PAGE-NO                PIC ZZ9.
035700           05  FILLER                       PIC X(63).
035800       01  RPT-BODY-LINE REDEFINES RPT-HEADING-LINE.
035900           05  RPT-B-TYPE                   PIC X(8).
036000           05  FILLER                       PIC X(1).
036100           05  RPT-B-MEMBER-ID              PIC 9(5).
036200           05  FILLER                       PIC X(1).
036300           05  RPT-B-REF-ID                 PIC 9(5).
036400           05  FILLER                       PIC X(1).
036500           05  RPT-B-DISPOSITION            PIC X(8).
036600           05  FILLER                       PIC X(1).
036700           05  RPT-B-REMARKS                PIC X(40).
036800           05  FILLER                       PIC X(62).
036900       01  RPT-FOOTING-LINE REDEFINES RPT-HEADING-LINE.
037000           05  RPT-F-LABEL                  PIC X(40).
037100           05  RPT-F-COUNT                  PIC ZZ,ZZ9.
037200           05  FILLER                       PIC X(85).
037300*
037400       PROCEDURE DIVISION.
037500*
037600***********************************************************
037700* MAIN LINE. OPENS ALL FILES, LOADS THE BOOK, MEMBER, LOAN
037800* AND RESERVATION MASTERS INTO WORKING TABLES, COPIES THE
037900* REVIEW MASTER THROUGH UNCHANGED, PRINTS THE REPORT
038000* HEADING, APPLIES EVERY CIRCULATION TRANSACTION, PRINTS
038100* THE REPORT FOOTING, AND WRITES THE REFRESHED
038200* BOOK/LOAN/RESERVATION MASTERS.
038300***********************************************************
038400       000-PROCESS-CIRCULATION-FILE.
038500*
038510           DISPLAY "LIBR2000 STARTING - VERSION " WS-PGM-VERSION. CIR0144 
038600           OPEN INPUT  CIRC-TRANSACTION-FILE
038700                       BOOK-MASTER-OLD
038800                       MEMBER-MASTER
038900                       LOAN-MASTER-OLD
039000                       RESV-MASTER-OLD
039100                       REVIEW-MASTER-OLD
039200                OUTPUT BOOK-MASTER-NEW
039300                       LOAN-MASTER-NEW
039400                       RESV-MASTER-NEW
039500                       REVIEW-MASTER-NEW
039600                       CIRC-REPORT-FILE.
039700           PERFORM 100-LOAD-BOOK-TABLE.
039800           PERFORM 110-LOAD-MEMBER-TABLE.
039900           PERFORM 120-LOAD-LOAN-TABLE.
040000           PERFORM 130-LOAD-RESV-TABLE.
040100           PERFORM 140-COPY-REVIEW-MASTER.
040200           PERFORM 800-PRINT-REPORT-HEADING.
040300           PERFORM 300-MAINTAIN-CIRCULATION-RECORD
040400               UNTIL TX-EOF.
040500           PERFORM 840-PRINT-REPORT-FOOTING.
040600           PERFORM 900-WRITE-BOOK-MASTER.
040700           PERFORM 910-WRITE-LOAN-MASTER.
040800           PERFORM 920-WRITE-RESV-MASTER.
040900           CLOSE CIRC-TRANSACTION-FILE
041000                 BOOK-MASTER-OLD    BOOK-MASTER-NEW
041100                 MEMBER-MASTER
041200                 LOAN-MASTER-OLD    LOAN-MASTER-NEW
041300                 RESV-MASTER-OLD    RESV-MASTER-NEW
041400                 REVIEW-MASTER-OLD  REVIEW-MASTER-NEW
041500                 CIRC-REPORT-FILE.
041600           STOP RUN.
041700*
041800***********************************************************
041900* LOADS THE BOOK MASTER INTO BK-TABLE-ENTRY IN KEY ORDER.
042000***********************************************************
042100       100-LOAD-BOOK-TABLE.
042200*
042300           PERFORM 101-READ-BOOK-OLD-RECORD.
042400           PERFORM 102-ADD-BOOK-TABLE-ENTRY
042500               UNTIL BKO-BOOK-ID = ZERO.
042600*
042700       101-READ-BOOK-OLD-RECORD.
042800*
042900           READ BOOK-MASTER-OLD
043000               AT END
043100                   MOVE ZERO TO BKO-BOOK-ID.
043200*
043300       102-ADD-BOOK-TABLE-ENTRY.
043400*
043500           ADD 1 TO BK-TABLE-COUNT.
043600           MOVE BKO-BOOK-ID
043700               TO BKT-BOOK-ID (BK-TABLE-COUNT).
043800           MOVE BKO-BOOK-NAME
043900               TO BKT-BOOK-NAME (BK-TABLE-COUNT).
044000           MOVE BKO-AUTHOR-ID
044100               TO BKT-AUTHOR-ID (BK-TABLE-COUNT).
044200           MOVE BKO-CATEGORY-ID
044300               TO BKT-CATEGORY-ID (BK-TABLE-COUNT).
044400           MOVE BKO-PUBLISHER-ID
044500               TO BKT-PUBLISHER-ID (BK-TABLE-COUNT).
044600           MOVE BKO-AVAILABLE-FLAG
044700               TO BKT-AVAILABLE-FLAG (BK-TABLE-COUNT).
044800           MOVE BKO-COPIES-AVAILABLE
044900               TO BKT-COPIES-AVAILABLE (BK-TABLE-COUNT).
045000           PERFORM 101-READ-BOOK-OLD-RECORD.
045100*
045200***********************************************************
045300* LOADS THE MEMBER MASTER INTO MBR-TABLE-ENTRY IN KEY
045400* ORDER.
045500***********************************************************
045600       110-LOAD-MEMBER-TABLE.
045700*
045800           PERFORM 111-READ-MEMBER-RECORD.
045900           PERFORM 112-ADD-MEMBER-TABLE-ENTRY
046000               UNTIL MBR-PERSON-ID = ZERO.
046100*
046200       111-READ-MEMBER-RECORD.
046300*
046400           READ MEMBER-MASTER
046500               AT END
046600                   MOVE ZERO TO MBR-PERSON-ID.
046700*
046800       112-ADD-MEMBER-TABLE-ENTRY.
046900*
047000           ADD 1 TO MBR-TABLE-COUNT.
047100           MOVE MBR-PERSON-ID
047200               TO MBRT-PERSON-ID (MBR-TABLE-COUNT).
047300           MOVE MBR-PERSON-NAME
047400               TO MBRT-PERSON-NAME (MBR-TABLE-COUNT).
047500           MOVE MBR-PERSON-EMAIL
047600               TO MBRT-PERSON-EMAIL (MBR-TABLE-COUNT).
047700           MOVE MBR-PERSON-PHONE
047800               TO MBRT-PERSON-PHONE (MBR-TABLE-COUNT).
047900           PERFORM 111-READ-MEMBER-RECORD.
048000*
048100***********************************************************
048200* LOADS THE LOAN MASTER INTO LNT-TABLE-ENTRY AND RAISES
048300* LN-NEXT-ID TO ONE PAST THE HIGHEST LOAN-ID ON FILE.
048400***********************************************************
048500       120-LOAD-LOAN-TABLE.
048600*
048700           PERFORM 121-READ-LOAN-OLD-RECORD.
048800           PERFORM 122-ADD-LOAN-TABLE-ENTRY
048900               UNTIL LNO-LOAN-ID = ZERO.
049000*
049100       121-READ-LOAN-OLD-RECORD.
049200*
049300           READ LOAN-MASTER-OLD
049400               AT END
049500                   MOVE ZERO TO LNO-LOAN-ID.
049600*
049700       122-ADD-LOAN-TABLE-ENTRY.
049800*
049900           ADD 1 TO LN-TABLE-COUNT.
050000           MOVE LNO-LOAN-ID
050100               TO LNT-LOAN-ID (LN-TABLE-COUNT).
050200           MOVE LNO-LOAN-DATE
050300               TO LNT-LOAN-DATE (LN-TABLE-COUNT).
050400           MOVE LNO-LOAN-DUE-DATE
050500               TO LNT-LOAN-DUE-DATE (LN-TABLE-COUNT).
050600           MOVE LNO-LOAN-RETURN-DATE
050700               TO LNT-LOAN-RETURN-DATE (LN-TABLE-COUNT).
050800           MOVE LNO-LOAN-STATUS
050900               TO LNT-LOAN-STATUS (LN-TABLE-COUNT).
051000           MOVE LNO-BOOK-ID
051100               TO LNT-BOOK-ID (LN-TABLE-COUNT).
051200           MOVE LNO-MEMBER-ID
051300               TO LNT-MEMBER-ID (LN-TABLE-COUNT).
051400           IF LNO-LOAN-ID IS GREATER THAN LN-NEXT-ID
051500               MOVE LNO-LOAN-ID TO LN-NEXT-ID.
051600           PERFORM 121-READ-LOAN-OLD-RECORD.
051700*
051800***********************************************************
051900* LOADS THE RESERVATION MASTER INTO RVT-TABLE-ENTRY, IN
052000* ENTRY ORDER, AND RAISES RV-NEXT-ID TO ONE PAST THE
052100* HIGHEST RESV-ID ON FILE.
052200***********************************************************
052300       130-LOAD-RESV-TABLE.
052400*
052500           PERFORM 131-READ-RESV-OLD-RECORD.
052600           PERFORM 132-ADD-RESV-TABLE-ENTRY
052700               UNTIL RVO-RESV-ID = ZERO.
052800*
052900       131-READ-RESV-OLD-RECORD.
053000*
053100           READ RESV-MASTER-OLD
053200               AT END
053300                   MOVE ZERO TO RVO-RESV-ID.
053400*
053500       132-ADD-RESV-TABLE-ENTRY.
053600*
053700           ADD 1 TO RV-TABLE-COUNT.
053800           MOVE RVO-RESV-ID
053900               TO RVT-RESV-ID (RV-TABLE-COUNT).
054000           MOVE RVO-RESV-DATE
054100               TO RVT-RESV-DATE (RV-TABLE-COUNT).
054200           MOVE RVO-BOOK-ID
054300               TO RVT-BOOK-ID (RV-TABLE-COUNT).
054400           MOVE RVO-MEMBER-ID
054500               TO RVT-MEMBER-ID (RV-TABLE-COUNT).
054600           IF RVO-RESV-ID IS GREATER THAN RV-NEXT-ID
054700               MOVE RVO-RESV-ID TO RV-NEXT-ID.
054800           PERFORM 131-READ-RESV-OLD-RECORD.
054900*
055000***********************************************************
055100* COPIES EVERY EXISTING REVIEW RECORD STRAIGHT THROUGH TO
055200* THE NEW REVIEW MASTER AND RAISES RW-NEXT-ID TO ONE PAST
055300* THE HIGHEST REVIEW-ID ON FILE. NO TABLE IS NEEDED SINCE
055400* REVIEWS ARE NEVER LOOKED UP, ONLY APPENDED TO.
055500***********************************************************
055600       140-COPY-REVIEW-MASTER.
055700*
055800           PERFORM 141-READ-REVIEW-OLD-RECORD.
055900           PERFORM 142-COPY-REVIEW-RECORD
056000               UNTIL RWO-REVIEW-ID = ZERO.
056100*
056200       141-READ-REVIEW-OLD-RECORD.
056300*
056400           READ REVIEW-MASTER-OLD
056500               AT END
056600                   MOVE ZERO TO RWO-REVIEW-ID.
056700*
056800       142-COPY-REVIEW-RECORD.
056900*
057000           MOVE RWO-REVIEW-ID          TO RWN-REVIEW-ID.
057100           MOVE RWO-REVIEW-RATING      TO RWN-REVIEW-RATING.
057200           MOVE RWO-REVIEW-COMMENTS    TO RWN-REVIEW-COMMENTS.
057300           MOVE RWO-REVIEW-BOOK-ID     TO RWN-REVIEW-BOOK-ID.
057400           MOVE RWO-REVIEW-MEMBER-ID   TO RWN-REVIEW-MEMBER-ID.
057500           WRITE REVIEW-NEW-RECORD.
057600           IF RWO-REVIEW-ID IS GREATER THAN RW-NEXT-ID
057700               MOVE RWO-REVIEW-ID TO RW-NEXT-ID.
057800           PERFORM 141-READ-REVIEW-OLD-RECORD.
057900*
058000***********************************************************
058100* READS ONE CIRCULATION TRANSACTION AND ROUTES IT TO ITS
058200* ENGINE BY TRANSACTION TYPE.
058300***********************************************************
058400       300-MAINTAIN-CIRCULATION-RECORD.
058500*
058600           PERFORM 310-READ-CIRCULATION-TRANSACTION.
058700           IF NOT TX-EOF
058800               MOVE TX-RUN-DATE TO WS-RUN-DATE-HOLD
058900               IF TX-BORROW
059000                   PERFORM 500-PROCESS-BORROW-TRANSACTION
059100               ELSE IF TX-RETURN
059200                   PERFORM 600-PROCESS-RETURN-TRANSACTION
059300               ELSE IF TX-REVIEW
059400                   PERFORM 700-PROCESS-REVIEW-TRANSACTION
059500               ELSE
059600                   MOVE "UNKNOWN TRANSACTION TYPE" TO
059700                       REJECT-REASON-AREA
059800                   ADD 1 TO WS-REJECT-NOTFOUND
059900                   MOVE TX-TYPE TO RPT-B-TYPE
060000                   MOVE TX-MEMBER-ID TO RPT-B-MEMBER-ID
060100                   MOVE ZERO TO RPT-B-REF-ID
060200                   MOVE "REJECTED" TO RPT-B-DISPOSITION
060300                   MOVE REJECT-REASON-AREA TO RPT-B-REMARKS
060400                   PERFORM 810-WRITE-REPORT-BODY-LINE
060450                       THRU 810-WRITE-REPORT-BODY-LINE-EXIT.
060500*
060600       310-READ-CIRCULATION-TRANSACTION.
060700*
060800           READ CIRC-TRANSACTION-FILE
060900               AT END
061000                   SET TX-EOF TO TRUE.
061100*
061200***********************************************************
061300* CHECKOUT/ELIGIBILITY ENGINE. VALIDATES THE MEMBER AND
061400* BOOK, CHECKS OVERDUE LOANS AND THE ACTIVE-LOAN CAP, THEN
061500* POSTS A NEW LOAN IF THE BOOK IS AVAILABLE OR A
061600* RESERVATION IF NOT.
061700***********************************************************
061800       500-PROCESS-BORROW-TRANSACTION.
061900*
062000           SET MEMBER-FOUND TO FALSE.
062100           SEARCH ALL MBR-TABLE-ENTRY
062200               WHEN MBRT-PERSON-ID (MBRT-IDX) = TX-MEMBER-ID
062300                   SET MEMBER-FOUND TO TRUE.
062400           SET BOOK-FOUND TO FALSE.
062500           SEARCH ALL BK-TABLE-ENTRY
062600               WHEN BKT-BOOK-ID (BKT-IDX) = TX-BOOK-ID
062700                   SET BOOK-FOUND TO TRUE.
062800           IF NOT MEMBER-FOUND OR NOT BOOK-FOUND
062900               MOVE "MEMBER OR BOOK NOT FOUND" TO
063000                   REJECT-REASON-AREA
063100               ADD 1 TO WS-REJECT-NOTFOUND
063200               PERFORM 580-WRITE-BORROW-REJECT-LINE
063300           ELSE
063400               PERFORM 520-CHECK-MEMBER-OVERDUE
063500               IF OVERDUE-FOUND
063600                   MOVE "MEMBER HAS OVERDUE LOANS" TO
063700                       REJECT-REASON-AREA
063800                   ADD 1 TO WS-REJECT-OVERDUE
063900                   PERFORM 580-WRITE-BORROW-REJECT-LINE
064000               ELSE
064100                   PERFORM 522-COUNT-ACTIVE-LOANS
064200                   IF WS-ACTIVE-LOAN-COUNT > 2
064300                       MOVE "ACTIVE LOAN LIMIT REACHED" TO
064400                           REJECT-REASON-AREA
064500                       ADD 1 TO WS-REJECT-LOANCAP
064600                       PERFORM 580-WRITE-BORROW-REJECT-LINE
064700                   ELSE IF BKT-AVAILABLE-FLAG (BKT-IDX) = "Y"
064800                       PERFORM 530-CREATE-NEW-LOAN
064900                   ELSE
065000                       PERFORM 560-CREATE-NEW-RESERVATION.
065100*
065200***********************************************************
065300* SCANS THE MEMBER'S ACTIVE LOANS FOR ONE PAST ITS DUE
065400* DATE.
065500***********************************************************
065600       520-CHECK-MEMBER-OVERDUE.
065700*
065800           SET OVERDUE-FOUND TO FALSE.
065900           PERFORM 521-CHECK-ONE-LOAN-OVERDUE
066000               VARYING LNT-IDX FROM 1 BY 1
066100               UNTIL LNT-IDX GREATER THAN LN-TABLE-COUNT.
066200*
066300       521-CHECK-ONE-LOAN-OVERDUE.
066400*
066500           IF LNT-MEMBER-ID (LNT-IDX) = TX-MEMBER-ID
066600               AND LNT-ACTIVE (LNT-IDX)
066700               AND LNT-LOAN-DUE-DATE (LNT-IDX) < WS-RUN-DATE-HOLD
066800               SET OVERDUE-FOUND TO TRUE.
066900*
067000***********************************************************
067100* COUNTS THE MEMBER'S CURRENTLY ACTIVE LOANS.
067200***********************************************************
067300       522-COUNT-ACTIVE-LOANS.
067400*
067500           MOVE ZERO TO WS-ACTIVE-LOAN-COUNT.
067600           PERFORM 523-COUNT-ONE-LOAN
067700               VARYING LNT-IDX FROM 1 BY 1
067800               UNTIL LNT-IDX GREATER THAN LN-TABLE-COUNT.
067900*
068000       523-COUNT-ONE-LOAN.
068100*
068200           IF LNT-MEMBER-ID (LNT-IDX) = TX-MEMBER-ID
068300               AND LNT-ACTIVE (LNT-IDX)
068400               ADD 1 TO WS-ACTIVE-LOAN-COUNT.
068500*
068600***********************************************************
068700* CREATES A NEW ACTIVE LOAN FOR AN AVAILABLE BOOK AND MARKS
068800* THE BOOK UNAVAILABLE.
068900***********************************************************
069000       530-CREATE-NEW-LOAN.
069100*
069200           PERFORM 550-COMPUTE-DUE-DATE.
069300           ADD 1 TO LN-NEXT-ID.
069400           ADD 1 TO LN-TABLE-COUNT.
069500           MOVE LN-NEXT-ID
069600               TO LNT-LOAN-ID (LN-TABLE-COUNT).
069700           MOVE WS-RUN-DATE-HOLD
069800               TO LNT-LOAN-DATE (LN-TABLE-COUNT).
069900           MOVE WS-COMPUTED-DUE-DATE
070000               TO LNT-LOAN-DUE-DATE (LN-TABLE-COUNT).
070100           MOVE ZERO
070200               TO LNT-LOAN-RETURN-DATE (LN-TABLE-COUNT).
070300           MOVE "ACTIVE  "
070400               TO LNT-LOAN-STATUS (LN-TABLE-COUNT).
070500           MOVE TX-BOOK-ID
070600               TO LNT-BOOK-ID (LN-TABLE-COUNT).
070700           MOVE TX-MEMBER-ID
070800               TO LNT-MEMBER-ID (LN-TABLE-COUNT).
070900           MOVE "N" TO BKT-AVAILABLE-FLAG (BKT-IDX).
071000           ADD 1 TO WS-LOANS-POSTED.
071100           MOVE TX-TYPE TO RPT-B-TYPE.
071200           MOVE TX-MEMBER-ID TO RPT-B-MEMBER-ID.
071300           MOVE TX-BOOK-ID TO RPT-B-REF-ID.
071400           MOVE "POSTED  " TO RPT-B-DISPOSITION.
071500           MOVE BKT-BOOK-NAME (BKT-IDX) TO RPT-B-REMARKS.
071600           PERFORM 810-WRITE-REPORT-BODY-LINE
071650               THRU 810-WRITE-REPORT-BODY-LINE-EXIT.
071700*
071800***********************************************************
071900* CREATES A NEW RESERVATION FOR A BOOK THAT IS NOT
072000* AVAILABLE.
072100***********************************************************
072200       560-CREATE-NEW-RESERVATION.
072300*
072400           ADD 1 TO RV-NEXT-ID.
072500           ADD 1 TO RV-TABLE-COUNT.
072600           MOVE RV-NEXT-ID
072700               TO RVT-RESV-ID (RV-TABLE-COUNT).
072800           MOVE WS-RUN-DATE-HOLD
072900               TO RVT-RESV-DATE (RV-TABLE-COUNT).
073000           MOVE TX-BOOK-ID
073100               TO RVT-BOOK-ID (RV-TABLE-COUNT).
073200           MOVE TX-MEMBER-ID
073300               TO RVT-MEMBER-ID (RV-TABLE-COUNT).
073400           ADD 1 TO WS-RESV-POSTED.
073500           MOVE TX-TYPE TO RPT-B-TYPE.
073600           MOVE TX-MEMBER-ID TO RPT-B-MEMBER-ID.
073700           MOVE TX-BOOK-ID TO RPT-B-REF-ID.
073800           MOVE "RESERVED" TO RPT-B-DISPOSITION.
073900           MOVE BKT-BOOK-NAME (BKT-IDX) TO RPT-B-REMARKS.
074000           PERFORM 810-WRITE-REPORT-BODY-LINE
074050               THRU 810-WRITE-REPORT-BODY-LINE-EXIT.
074100*
074200***********************************************************
074300* WRITES A REJECTED BORROW TRANSACTION TO THE REPORT.
074400***********************************************************
074500       580-WRITE-BORROW-REJECT-LINE.
074600*
074700           MOVE TX-TYPE TO RPT-B-TYPE.
074800           MOVE TX-MEMBER-ID TO RPT-B-MEMBER-ID.
074900           MOVE TX-BOOK-ID TO RPT-B-REF-ID.
075000           MOVE "REJECTED" TO RPT-B-DISPOSITION.
075100           MOVE REJECT-REASON-AREA TO RPT-B-REMARKS.
075200           PERFORM 810-WRITE-REPORT-BODY-LINE
075250               THRU 810-WRITE-REPORT-BODY-LINE-EXIT.
075300*
075400***********************************************************
075500* COMPUTES A DUE DATE FOURTEEN CALENDAR DAYS PAST THE GIVEN
075600* RUN DATE, HANDLING MONTH AND YEAR ROLLOVER AND LEAP-YEAR
075700* FEBRUARYS. THE SOURCE DATE ARRIVES IN WS-RUN-DATE-HOLD
075800* AND THE RESULT IS RETURNED IN WS-COMPUTED-DUE-DATE.
075900***********************************************************
076000       550-COMPUTE-DUE-DATE.
076100*
076200           MOVE WS-RUN-DATE-HOLD TO WS-WORK-DATE.
076300           ADD 14 TO WS-WORK-DD.
076400           PERFORM 552-CHECK-DAY-OVERFLOW.
076500           MOVE WS-WORK-DATE TO WS-COMPUTED-DUE-DATE.
076600*
076700       552-CHECK-DAY-OVERFLOW.
076800*
076900           MOVE DIM-MONTH-DAYS (WS-WORK-MM) TO
077000               WS-DAYS-IN-THIS-MONTH.
077100           IF WS-WORK-MM = 2
077200               DIVIDE WS-WORK-CCYY BY 4 GIVING WS-LEAP-QUOTIENT
077300                   REMAINDER WS-LEAP-REMAINDER
077400               IF WS-LEAP-REMAINDER = ZERO
077500                   ADD 1 TO WS-DAYS-IN-THIS-MONTH
077600               END-IF
077700           END-IF.
077800           IF WS-WORK-DD > WS-DAYS-IN-THIS-MONTH
077900               SUBTRACT WS-DAYS-IN-THIS-MONTH FROM WS-WORK-DD
078000               ADD 1 TO WS-WORK-MM
078100               IF WS-WORK-MM > 12
078200                   MOVE 1 TO WS-WORK-MM
078300                   ADD 1 TO WS-WORK-CCYY
078400               END-IF
078500           END-IF.
078600*
078700***********************************************************
078800* RETURN/RESERVATION-FULFILLMENT ENGINE. CLOSES OUT AN
078900* ACTIVE LOAN, FREES THE BOOK, THEN FULFILLS THE OLDEST
079000* OUTSTANDING RESERVATION FOR THAT BOOK IF ONE EXISTS.
079100***********************************************************
079200       600-PROCESS-RETURN-TRANSACTION.
079300*
079400           SET LOAN-FOUND TO FALSE.
079500           SEARCH ALL LNT-TABLE-ENTRY
079600               WHEN LNT-LOAN-ID (LNT-IDX) = TX-LOAN-ID
079700                   SET LOAN-FOUND TO TRUE.
079800           IF NOT LOAN-FOUND OR NOT LNT-ACTIVE (LNT-IDX)
079900               MOVE "LOAN NOT FOUND OR NOT ACTIVE" TO
080000                   REJECT-REASON-AREA
080100               ADD 1 TO WS-REJECT-NOTFOUND
080200               MOVE TX-TYPE TO RPT-B-TYPE
080300               MOVE TX-MEMBER-ID TO RPT-B-MEMBER-ID
080400               MOVE TX-LOAN-ID TO RPT-B-REF-ID
080500               MOVE "REJECTED" TO RPT-B-DISPOSITION
080600               MOVE REJECT-REASON-AREA TO RPT-B-REMARKS
080700               PERFORM 810-WRITE-REPORT-BODY-LINE
080750                   THRU 810-WRITE-REPORT-BODY-LINE-EXIT
080800           ELSE
080900               PERFORM 620-CLOSE-LOAN
081000               PERFORM 630-FULFILL-RESERVATION.
081100*
081200***********************************************************
081300* MARKS THE MATCHED LOAN RETURNED AND FREES THE BOOK.
081400***********************************************************
081500       620-CLOSE-LOAN.
081600*
081700           SET LNT-RETURNED (LNT-IDX) TO TRUE.
081800           MOVE WS-RUN-DATE-HOLD TO LNT-LOAN-RETURN-DATE
081900               (LNT-IDX).
082000           SET BOOK-FOUND TO FALSE.
082100           SEARCH ALL BK-TABLE-ENTRY
082200               WHEN BKT-BOOK-ID (BKT-IDX) = LNT-BOOK-ID (LNT-IDX)
082300                   SET BOOK-FOUND TO TRUE.
082400           IF BOOK-FOUND
082500               MOVE "Y" TO BKT-AVAILABLE-FLAG (BKT-IDX).
082600           ADD 1 TO WS-LOANS-RETURNED.
082700*
082800***********************************************************
082900* SCANS THE RESERVATION TABLE IN ENTRY ORDER FOR THE FIRST
083000* RESERVATION AGAINST THE RETURNED BOOK. WHEN FOUND, POSTS
083100* A NEW LOAN FOR THAT MEMBER, RE-MARKS THE BOOK
083200* UNAVAILABLE, AND REMOVES THE MATCHED RESERVATION. WHEN
083300* NOT FOUND, THE BOOK STAYS AVAILABLE.
083400***********************************************************
083500       630-FULFILL-RESERVATION.
083600*
083700           SET RESV-FOUND TO FALSE.
083800           SEARCH RVT-TABLE-ENTRY
083900               WHEN RVT-BOOK-ID (RVT-IDX) = LNT-BOOK-ID (LNT-IDX)
084000                   SET RESV-FOUND TO TRUE.
084100           IF RESV-FOUND
084200               PERFORM 640-POST-FULFILLING-LOAN
084300               PERFORM 650-REMOVE-FULFILLED-RESV
084400               ADD 1 TO WS-RESV-FULFILLED
084500               MOVE TX-TYPE TO RPT-B-TYPE
084600               MOVE TX-MEMBER-ID TO RPT-B-MEMBER-ID
084700               MOVE TX-LOAN-ID TO RPT-B-REF-ID
084800               MOVE "FULFILLD" TO RPT-B-DISPOSITION
084900               MOVE "RESERVATION FULFILLED ON RETURN" TO
085000                   RPT-B-REMARKS
085100               PERFORM 810-WRITE-REPORT-BODY-LINE
085150                   THRU 810-WRITE-REPORT-BODY-LINE-EXIT
085200           ELSE
085300               MOVE TX-TYPE TO RPT-B-TYPE
085400               MOVE TX-MEMBER-ID TO RPT-B-MEMBER-ID
085500               MOVE TX-LOAN-ID TO RPT-B-REF-ID
085600               MOVE "POSTED  " TO RPT-B-DISPOSITION
085700               MOVE "RETURN POSTED, NO RESERVATION" TO
085800                   RPT-B-REMARKS
085900               PERFORM 810-WRITE-REPORT-BODY-LINE
085950                   THRU 810-WRITE-REPORT-BODY-LINE-EXIT.
086000*
086100       640-POST-FULFILLING-LOAN.
086200*
086400           PERFORM 550-COMPUTE-DUE-DATE.
086500           ADD 1 TO LN-NEXT-ID.
086600           ADD 1 TO LN-TABLE-COUNT.
086700           MOVE LN-NEXT-ID
086800               TO LNT-LOAN-ID (LN-TABLE-COUNT).
086900           MOVE WS-RUN-DATE-HOLD
087000               TO LNT-LOAN-DATE (LN-TABLE-COUNT).
087100           MOVE WS-COMPUTED-DUE-DATE
087200               TO LNT-LOAN-DUE-DATE (LN-TABLE-COUNT).
087300           MOVE ZERO
087400               TO LNT-LOAN-RETURN-DATE (LN-TABLE-COUNT).
087500           MOVE "ACTIVE  "
087600               TO LNT-LOAN-STATUS (LN-TABLE-COUNT).
087700           MOVE RVT-BOOK-ID (RVT-IDX)
087800               TO LNT-BOOK-ID (LN-TABLE-COUNT).
087900           MOVE RVT-MEMBER-ID (RVT-IDX)
088000               TO LNT-MEMBER-ID (LN-TABLE-COUNT).
088100           MOVE "N" TO BKT-AVAILABLE-FLAG (BKT-IDX).
088200*
088300       650-REMOVE-FULFILLED-RESV.
088400*
088500           PERFORM 651-SHIFT-RESV-TABLE-UP
088600               VARYING WS-SHIFT-SUB FROM RVT-IDX BY 1
088700               UNTIL WS-SHIFT-SUB NOT LESS THAN RV-TABLE-COUNT.
088800           SUBTRACT 1 FROM RV-TABLE-COUNT.
088900*
089000       651-SHIFT-RESV-TABLE-UP.
089100*
089200           MOVE RVT-TABLE-ENTRY (WS-SHIFT-SUB + 1)
089300               TO RVT-TABLE-ENTRY (WS-SHIFT-SUB).
089400*
089500***********************************************************
089600* REVIEW POSTING. CONFIRMS THE MEMBER HAS BORROWED THE
089700* BOOK AT SOME POINT, THEN POSTS ONE REVIEW RECORD FOR
089800* EVERY LOAN HISTORY ENTRY THAT MATCHES.
089900***********************************************************
090000       700-PROCESS-REVIEW-TRANSACTION.
090100*
090200           SET MEMBER-FOUND TO FALSE.
090300           SEARCH ALL MBR-TABLE-ENTRY
090400               WHEN MBRT-PERSON-ID (MBRT-IDX) = TX-MEMBER-ID
090500                   SET MEMBER-FOUND TO TRUE.
090600           SET BOOK-FOUND TO FALSE.
090700           SEARCH ALL BK-TABLE-ENTRY
090800               WHEN BKT-BOOK-ID (BKT-IDX) = TX-BOOK-ID
090900                   SET BOOK-FOUND TO TRUE.
091000           IF NOT MEMBER-FOUND OR NOT BOOK-FOUND
091100               MOVE "MEMBER OR BOOK NOT FOUND" TO
091200                   REJECT-REASON-AREA
091300               ADD 1 TO WS-REJECT-NOTFOUND
091400               MOVE TX-TYPE TO RPT-B-TYPE
091500               MOVE TX-MEMBER-ID TO RPT-B-MEMBER-ID
091600               MOVE TX-BOOK-ID TO RPT-B-REF-ID
091700               MOVE "REJECTED" TO RPT-B-DISPOSITION
091800               MOVE REJECT-REASON-AREA TO RPT-B-REMARKS
091900               PERFORM 810-WRITE-REPORT-BODY-LINE
091950                   THRU 810-WRITE-REPORT-BODY-LINE-EXIT
092000           ELSE
092100               MOVE ZERO TO WS-HISTORY-MATCH-COUNT
092200               PERFORM 720-SCAN-ONE-HISTORY-ENTRY
092300                   VARYING LNT-IDX FROM 1 BY 1
092400                   UNTIL LNT-IDX GREATER THAN LN-TABLE-COUNT
092500               IF WS-HISTORY-MATCH-COUNT = ZERO
092600                   MOVE "MEMBER HAS NOT BORROWED BOOK" TO
092700                       REJECT-REASON-AREA
092800                   ADD 1 TO WS-REJECT-NOTBORROWED
092900                   MOVE TX-TYPE TO RPT-B-TYPE
093000                   MOVE TX-MEMBER-ID TO RPT-B-MEMBER-ID
093100                   MOVE TX-BOOK-ID TO RPT-B-REF-ID
093200                   MOVE "REJECTED" TO RPT-B-DISPOSITION
093300                   MOVE REJECT-REASON-AREA TO RPT-B-REMARKS
093400                   PERFORM 810-WRITE-REPORT-BODY-LINE
093450                       THRU 810-WRITE-REPORT-BODY-LINE-EXIT
093500               ELSE
093600                   ADD WS-HISTORY-MATCH-COUNT TO
093700                       WS-REVIEWS-POSTED
093800                   MOVE TX-TYPE TO RPT-B-TYPE
093900                   MOVE TX-MEMBER-ID TO RPT-B-MEMBER-ID
094000                   MOVE TX-BOOK-ID TO RPT-B-REF-ID
094100                   MOVE "POSTED  " TO RPT-B-DISPOSITION
094200                   MOVE "REVIEW(S) POSTED FOR BOOK" TO
094300                       RPT-B-REMARKS
094400                   PERFORM 810-WRITE-REPORT-BODY-LINE
094450                       THRU 810-WRITE-REPORT-BODY-LINE-EXIT.
094500*
094600***********************************************************
094700* IF THE LOAN HISTORY ENTRY AT THE CURRENT INDEX MATCHES
094800* THE MEMBER AND BOOK ON THE TRANSACTION, POSTS A NEW
094900* REVIEW RECORD AND COUNTS THE MATCH. ANY LOAN STATUS
095000* QUALIFIES.
095100***********************************************************
095200       720-SCAN-ONE-HISTORY-ENTRY.
095300*
095400           IF LNT-MEMBER-ID (LNT-IDX) = TX-MEMBER-ID
095500               AND LNT-BOOK-ID (LNT-IDX) = TX-BOOK-ID
095600               PERFORM 730-WRITE-REVIEW-RECORD
095700               ADD 1 TO WS-HISTORY-MATCH-COUNT.
095800*
095900       730-WRITE-REVIEW-RECORD.
096000*
096100           ADD 1 TO RW-NEXT-ID.
096200           MOVE RW-NEXT-ID          TO RWN-REVIEW-ID.
096300           MOVE TX-RATING           TO RWN-REVIEW-RATING.
096400           MOVE TX-COMMENTS         TO RWN-REVIEW-COMMENTS.
096500           MOVE TX-BOOK-ID          TO RWN-REVIEW-BOOK-ID.
096600           MOVE TX-MEMBER-ID        TO RWN-REVIEW-MEMBER-ID.
096700           WRITE REVIEW-NEW-RECORD.
096800           IF NOT REVWNEW-SUCCESSFUL
096900               DISPLAY "WRITE ERROR ON REVWNEW FOR REVIEW-ID "
097000                   RWN-REVIEW-ID
097100               DISPLAY "FILE STATUS CODE IS " WS-REVWNEW-STATUS.
097200*
097300***********************************************************
097400* PRINTS THE REPORT HEADING AT THE TOP OF A NEW PAGE.
097500***********************************************************
097600       800-PRINT-REPORT-HEADING.
097700*
097800           ADD 1 TO WS-PAGE-NUMBER.
097900           MOVE SPACES TO RPT-HEADING-LINE.
098000           MOVE "CIRCULATION ACTIVITY REPORT    " TO RPT-H-TITLE.
098100           MOVE "RUN DATE: " TO RPT-H-DATE-LIT.
098200           MOVE WS-RUN-DATE-HOLD TO RPT-H-RUN-DATE.
098300           MOVE "PAGE: " TO RPT-H-PAGE-LIT.
098400           MOVE WS-PAGE-NUMBER TO RPT-H-PAGE-NO.
098500           WRITE CIRC-REPORT-LINE FROM RPT-HEADING-LINE
098600               AFTER ADVANCING PAGE.
098700           MOVE ZERO TO WS-LINE-COUNT.
098800*
098900***********************************************************
099000* WRITES ONE TRANSACTION-DETAIL LINE TO THE REPORT,
099100* BREAKING TO A NEW PAGE EVERY FIFTY LINES. ONCE THE RUN
099150* TOTAL PASSES WS-MAX-REPORT-LINES THE ACTUAL PRINT IS
099175* SKIPPED SO A BAD TRANSACTION FILE CANNOT FLOOD CIRCRPT -
099185* SEE CHANGE LOG 06/02/04.
099200***********************************************************
099300       810-WRITE-REPORT-BODY-LINE.
099400*
099410           ADD 1 TO WS-TOTAL-LINES-WRITTEN.                       CIR0144 
099420           IF WS-TOTAL-LINES-WRITTEN > WS-MAX-REPORT-LINES        CIR0144 
099430               GO TO 810-WRITE-REPORT-BODY-LINE-EXIT.             CIR0144 
099500           IF WS-LINE-COUNT NOT LESS THAN 50
099600               PERFORM 800-PRINT-REPORT-HEADING.
099700           WRITE CIRC-REPORT-LINE FROM RPT-BODY-LINE
099800               AFTER ADVANCING 1 LINE.
099900           ADD 1 TO WS-LINE-COUNT.
099910*
099920       810-WRITE-REPORT-BODY-LINE-EXIT.                           CIR0144 
099930           EXIT.                                                  CIR0144 
100000*
100100***********************************************************
100200* PRINTS THE CONTROL-BREAK FOOTING ONCE ALL TRANSACTIONS
100300* HAVE BEEN PROCESSED - ONE LINE PER RUN TOTAL.
100400***********************************************************
100500       840-PRINT-REPORT-FOOTING.
100600*
100700           MOVE "TOTAL LOANS POSTED" TO RPT-F-LABEL.
100800           MOVE WS-LOANS-POSTED TO RPT-F-COUNT.
100900           PERFORM 841-WRITE-FOOTING-LINE.
101000           MOVE "TOTAL RESERVATIONS CREATED" TO RPT-F-LABEL.
101100           MOVE WS-RESV-POSTED TO RPT-F-COUNT.
101200           PERFORM 841-WRITE-FOOTING-LINE.
101300           MOVE "TOTAL LOANS RETURNED" TO RPT-F-LABEL.
101400           MOVE WS-LOANS-RETURNED TO RPT-F-COUNT.
101500           PERFORM 841-WRITE-FOOTING-LINE.
101600           MOVE "TOTAL RESERVATIONS FULFILLED" TO RPT-F-LABEL.
101700           MOVE WS-RESV-FULFILLED TO RPT-F-COUNT.
101800           PERFORM 841-WRITE-FOOTING-LINE.
101900           MOVE "TOTAL REVIEWS POSTED" TO RPT-F-LABEL.
102000           MOVE WS-REVIEWS-POSTED TO RPT-F-COUNT.
102100           PERFORM 841-WRITE-FOOTING-LINE.
102200           MOVE "REJECTED - NOT FOUND" TO RPT-F-LABEL.
102300           MOVE WS-REJECT-NOTFOUND TO RPT-F-COUNT.
102400           PERFORM 841-WRITE-FOOTING-LINE.
102500           MOVE "REJECTED - OVERDUE LOANS" TO RPT-F-LABEL.
102600           MOVE WS-REJECT-OVERDUE TO RPT-F-COUNT.
102700           PERFORM 841-WRITE-FOOTING-LINE.
102800           MOVE "REJECTED - ACTIVE LOAN CAP" TO RPT-F-LABEL.
102900           MOVE WS-REJECT-LOANCAP TO RPT-F-COUNT.
103000           PERFORM 841-WRITE-FOOTING-LINE.
103100           MOVE "REJECTED - NOT PREVIOUSLY BORROWED" TO
103200               RPT-F-LABEL.
103300           MOVE WS-REJECT-NOTBORROWED TO RPT-F-COUNT.
103400           PERFORM 841-WRITE-FOOTING-LINE.
103500*
103600       841-WRITE-FOOTING-LINE.
103700*
103800           WRITE CIRC-REPORT-LINE FROM RPT-FOOTING-LINE
103900               AFTER ADVANCING 1 LINE.
104000*
104100***********************************************************
104200* WRITES THE REFRESHED BOOK TABLE TO THE NEW BOOK MASTER.
104300***********************************************************
104400       900-WRITE-BOOK-MASTER.
104500*
104600           PERFORM 901-WRITE-ONE-BOOK-RECORD
104700               VARYING BKT-IDX FROM 1 BY 1
104800               UNTIL BKT-IDX GREATER THAN BK-TABLE-COUNT.
104900*
105000       901-WRITE-ONE-BOOK-RECORD.
105100*
105200           MOVE BKT-BOOK-ID (BKT-IDX)
105300               TO BKN-BOOK-ID.
105400           MOVE BKT-BOOK-NAME (BKT-IDX)
105500               TO BKN-BOOK-NAME.
105600           MOVE BKT-AUTHOR-ID (BKT-IDX)
105700               TO BKN-AUTHOR-ID.
105800           MOVE BKT-CATEGORY-ID (BKT-IDX)
105900               TO BKN-CATEGORY-ID.
106000           MOVE BKT-PUBLISHER-ID (BKT-IDX)
106100               TO BKN-PUBLISHER-ID.
106200           MOVE BKT-AVAILABLE-FLAG (BKT-IDX)
106300               TO BKN-AVAILABLE-FLAG.
106400           MOVE BKT-COPIES-AVAILABLE (BKT-IDX)
106500               TO BKN-COPIES-AVAILABLE.
106600           WRITE BOOK-NEW-RECORD.
106700           IF NOT BOOKMSTN-SUCCESSFUL
106800               DISPLAY "WRITE ERROR ON BOOKMSTN FOR BOOK-ID "
106900                   BKN-BOOK-ID
107000               DISPLAY "FILE STATUS CODE IS " WS-BOOKMSTN-STATUS.
107100*
107200***********************************************************
107300* WRITES THE REFRESHED LOAN TABLE TO THE NEW LOAN MASTER.
107400***********************************************************
107500       910-WRITE-LOAN-MASTER.
107600*
107700           PERFORM 911-WRITE-ONE-LOAN-RECORD
107800               VARYING LNT-IDX FROM 1 BY 1
107900               UNTIL LNT-IDX GREATER THAN LN-TABLE-COUNT.
108000*
108100       911-WRITE-ONE-LOAN-RECORD.
108200*
108300           MOVE LNT-LOAN-ID (LNT-IDX)
108400               TO LNN-LOAN-ID.
108500           MOVE LNT-LOAN-DATE (LNT-IDX)
108600               TO LNN-LOAN-DATE.
108700           MOVE LNT-LOAN-DUE-DATE (LNT-IDX)
108800               TO LNN-LOAN-DUE-DATE.
108900           MOVE LNT-LOAN-RETURN-DATE (LNT-IDX)
109000               TO LNN-LOAN-RETURN-DATE.
109100           MOVE LNT-LOAN-STATUS (LNT-IDX)
109200               TO LNN-LOAN-STATUS.
109300           MOVE LNT-BOOK-ID (LNT-IDX)
109400               TO LNN-BOOK-ID.
109500           MOVE LNT-MEMBER-ID (LNT-IDX)
109600               TO LNN-MEMBER-ID.
109700           WRITE LOAN-NEW-RECORD.
109800           IF NOT LOANNEW-SUCCESSFUL
109900               DISPLAY "WRITE ERROR ON LOANNEW FOR LOAN-ID "
110000                   LNN-LOAN-ID
110100               DISPLAY "FILE STATUS CODE IS " WS-LOANNEW-STATUS.
110200*
110300***********************************************************
110400* WRITES THE REFRESHED RESERVATION TABLE TO THE NEW
110500* RESERVATION MASTER, IN REMAINING ENTRY ORDER.
110600***********************************************************
110700       920-WRITE-RESV-MASTER.
110800*
110900           PERFORM 921-WRITE-ONE-RESV-RECORD
111000               VARYING RVT-IDX FROM 1 BY 1
111100               UNTIL RVT-IDX GREATER THAN RV-TABLE-COUNT.
111200*
111300       921-WRITE-ONE-RESV-RECORD.
111400*
111500           MOVE RVT-RESV-ID (RVT-IDX)
111600               TO RVN-RESV-ID.
111700           MOVE RVT-RESV-DATE (RVT-IDX)
111800               TO RVN-RESV-DATE.
111900           MOVE RVT-BOOK-ID (RVT-IDX)
112000               TO RVN-BOOK-ID.
112100           MOVE RVT-MEMBER-ID (RVT-IDX)
112200               TO RVN-MEMBER-ID.
112300           WRITE RESV-NEW-RECORD.
112400           IF NOT RESVNEW-SUCCESSFUL
112500               DISPLAY "WRITE ERROR ON RESVNEW FOR RESV-ID "
112600                   RVN-RESV-ID
112700               DISPLAY "FILE STATUS CODE IS " WS-RESVNEW-STATUS.
